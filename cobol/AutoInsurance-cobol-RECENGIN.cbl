000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RECENGIN.
000300 AUTHOR. R NAKASHIMA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE RECOMMENDATION ENGINE CORE FOR
001300*          THE AUTO-INSURANCE BATCH.  IT IS CALLED ONCE PER
001400*          APPLICANT BY RECEDIT AFTER THE INPUT EDITS PASS.
001500*
001600*          LAYER 1 ANCHORS A STARTING PLAN FROM VEHICLE AGE.
001700*          LAYER 2 SHIFTS THE ANCHORED PLAN BY THE 5-QUESTION
001800*          LIFESTYLE QUESTIONNAIRE, WHEN ANSWERED, THEN CLAMPS
001900*          EVERY COVERAGE BACK INTO ITS VALID RANGE.  WHEN THE
002000*          APPLICANT GAVE A BUDGET CEILING THE PLAN IS WALKED
002100*          DOWN THE SHOP'S FIXED REDUCE-PRIORITY ORDER UNTIL THE
002200*          PREMIUM FITS, THEN CLAMPED AGAIN.  PREMIUMS ARE PRICED
002300*          OFF THE RATETAB TABLES ON EVERY PASS.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700*
002800*    03/14/91  RN   0000  ORIGINAL PROGRAM -  REPLACES THE BEDSIDECHG-0000
002900*                         COST CALCULATOR SUBPROGRAM THAT USED TO CHG-0000
003000*                         LIVE IN THIS SLOT ON THE CALL CHAIN.    CHG-0000
003100*    09/02/91  RN   0041  ADDED THE AGE-ANCHOR LAYER FOR THE      CHG-0041
003200*                         DELUXE/ADVANCED/BASIC PACKAGE TIERS.    CHG-0041
003300*    02/11/92  TGD  0058  QUESTIONNAIRE SHIFT LAYER ADDED PER     CHG-0058
003400*                         UNDERWRITING REQUEST U-1123.            CHG-0058
003500*    07/19/93  RN   0074  BOUNDARY CLAMP SPLIT OUT OF THE SHIFT   CHG-0074
003600*                         PARAGRAPH SO BUDGET REDUCTION CAN REUSE CHG-0074
003700*                         IT.                                     CHG-0074
003800*    11/30/94  JS   0090  FIXED E-CODE (OWN-VEHICLE DAMAGE) SIGN  CHG-0090
003900*                         REVERSAL -- LOWER INDEX IS BETTER ON    CHG-0090
004000*                         THIS ONE COVERAGE, HIGHER ON ALL OTHERS.CHG-0090
004100*    04/02/96  TGD  0103  BUDGET-REDUCTION WALK ADDED, KEYED OFF  CHG-0103
004200*                         THE UNDERWRITING REDUCE-PRIORITY LIST.  CHG-0103
004300*    01/08/97  RN   0118  PREMIUM LOOKUP RECODED AGAINST RATETAB  CHG-0118
004400*                         INSTEAD OF IN-LINE LITERALS.            CHG-0118
004500*    10/05/98  JS   0131  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN CHG-0131
004600*                         THIS PROGRAM, CURRENT-YEAR IS PASSED IN CHG-0131
004700*                         FROM THE CALLER AS A FULL 4-DIGIT FIELD.CHG-0131
004800*                         NO CHANGE REQUIRED, SIGNED OFF.         CHG-0131
004900*    03/22/99  JS   0134  CONFIRMED CENTURY ROLLOVER ARITHMETIC ONCHG-0134
005000*                         CAR-AGE (REG-YEAR SUBTRACTED FROM A     CHG-0134
005100*                         4-DIGIT CURRENT-YEAR) -- NO FIX NEEDED. CHG-0134
005200*    06/14/01  TGD  0149  REMOVED THE 0C7 TEST HOOK LEFT IN       CHG-0149
005300*                         LAYER 1 FROM THE ORIGINAL PROGRAM --    CHG-0149
005400*                         SEE OLD JOB LOG, PRE-DATES THIS LOG.    CHG-0149
005500*    08/09/03  RN   0162  E-CODE AND H-CODE "BINARY" TREATMENT IN CHG-0162
005600*                         BUDGET REDUCTION CLARIFIED PER U-1340.  CHG-0162
005700*    05/17/06  JS   0178  ADDED WX-NAMED-INDEX REDEFINES SO THE   CHG-0178
005800*                         SHIFT PARAGRAPHS CAN ADDRESS COVERAGES  CHG-0178
005900*                         BY LETTER INSTEAD OF SUBSCRIPT.         CHG-0178
006000*    02/26/09  TGD  0191  RATE LOOKUP CHANGED FROM A LINEAR       CHG-0191
006100*                         SCAN TO A PERFORM VARYING WITH AN       CHG-0191
006200*                         EARLY STOP -- CPU COMPLAINT FROM OPS.   CHG-0191
006300*    07/14/09  JS   0196  CLAMPED CAR-AGE TO ZERO WHEN REG-YEAR   CHG-0196
006400*                         COMES IN AHEAD OF CURRENT-YEAR -- A BAD CHG-0196
006500*                         DMV FEED WAS DRIVING WX-A THRU WX-D     CHG-0196
006600*                         NEGATIVE IN LAYER 1.  RAW YEAR DIFFERENCCHG-0196
006700*                         NOW HELD IN ITS OWN SCRATCH BEFORE THE  CHG-0196
006800*                         CLAMP, NOT REUSED FROM WX-CAR-AGE.      CHG-0196
006900*                                                                 CHG-0196
007000******************************************************************
007100
007200         CALLED BY               -   RECEDIT
007300
007400         COPY MEMBER USED        -   RATETAB
007500
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-390.
008000 OBJECT-COMPUTER. IBM-390.
008100 SPECIAL-NAMES.
008200     UPSI-0 ON STATUS IS WX-TRACE-SW-ON
008300            OFF STATUS IS WX-TRACE-SW-OFF.
008400 INPUT-OUTPUT SECTION.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 WORKING-STORAGE SECTION.
009000
009100** RATE AND CONSTANT TABLES -- SEE COPYBOOK FOR LAYOUT
009200 COPY RATETAB.
009300
009400 01  WS-ENGINE-WORK.
009500     05  WX-SUB                  PIC S9(3) COMP.
009600     05  WX-SUB2                 PIC S9(3) COMP.
009700     05  WX-PRIORITY-SUB         PIC S9(3) COMP.
009800     05  WX-WORK-INDEX-TBL.
009900         10  WX-WORK-INDEX OCCURS 11 TIMES
010000                           PIC S9(3) COMP.
010100     05  WX-NAMED-INDEX REDEFINES WX-WORK-INDEX-TBL.
010200         10  WX-A                PIC S9(3) COMP.
010300         10  WX-B                PIC S9(3) COMP.
010400         10  WX-C                PIC S9(3) COMP.
010500         10  WX-D                PIC S9(3) COMP.
010600         10  WX-E                PIC S9(3) COMP.
010700         10  WX-F                PIC S9(3) COMP.
010800         10  WX-G                PIC S9(3) COMP.
010900         10  WX-H                PIC S9(3) COMP.
011000         10  WX-I                PIC S9(3) COMP.
011100         10  WX-J                PIC S9(3) COMP.
011200         10  WX-K                PIC S9(3) COMP.
011300     05  WX-CAR-AGE              PIC S9(3) COMP.
011400     05  WX-PACKAGE              PIC X(08).
011500     05  WX-ONE-LETTER           PIC X(01).
011600     05  WX-COMPULSORY-PREM      PIC 9(7) COMP-3.
011700     05  WX-VOLUNTARY-PREM       PIC 9(7) COMP-3.
011800     05  WX-FINAL-AMOUNT         PIC 9(7) COMP-3.
011900     05  WX-RATE-FOUND-SW        PIC X(01).
012000         88  WX-RATE-FOUND       VALUE "Y".
012100         88  WX-RATE-NOT-FOUND   VALUE "N".
012200     05  WX-TARGET-MET-SW        PIC X(01).
012300         88  WX-TARGET-MET       VALUE "Y".
012400     05  WX-TRACE-SW-ON          PIC X(01) VALUE "N".
012500     05  WX-TRACE-SW-OFF         PIC X(01) VALUE "Y".
012600     05  FILLER                  PIC X(09).
012700
012800** CURRENT-PARAGRAPH TRACE FOR ABEND DUMP DIAGNOSIS
012900 01  PARA-NAME                   PIC X(30) VALUE SPACES.
013000
013100 01  MISC-FIELDS.
013200     05  TEMP-RAW-FLOOR          PIC S9(3) COMP.
013300
013400** SINGLE-USE SCRATCH FOR A BAD REGISTRATION-YEAR CATCH --
013500** SEE 100-ANCHOR-INDICES.  NOT PART OF ANY GROUP.
013600 77  WX-RAW-CAR-AGE              PIC S9(3) COMP.
013700
013800 LINKAGE SECTION.
013900 01  ENGINE-LINKAGE-REC.
014000     05  ENG-REG-YEAR            PIC 9(04).
014100     05  ENG-CURRENT-YEAR        PIC 9(04).
014200     05  ENG-DISPLACEMENT        PIC 9(05).
014300     05  ENG-QA-FLAG             PIC 9(01).
014400         88  ENG-QA-ANSWERED     VALUE 1.
014500     05  ENG-QA-PASSENGER        PIC 9(01).
014600     05  ENG-QA-VEHICLE          PIC 9(01).
014700     05  ENG-QA-LIABILITY        PIC 9(01).
014800     05  ENG-QA-SERVICE          PIC 9(01).
014900     05  ENG-QA-BUDGET           PIC 9(01).
015000     05  ENG-TARGET-AMOUNT       PIC 9(07).
015100     05  ENG-CAR-AGE             PIC 9(02).
015200     05  ENG-PACKAGE             PIC X(08).
015300     05  ENG-INDEX-TABLE.
015400         10  ENG-INDEX OCCURS 11 TIMES
015500                       PIC 9(01).
015600     05  ENG-COMPULSORY-PREM     PIC 9(07).
015700     05  ENG-VOLUNTARY-PREM      PIC 9(07).
015800     05  ENG-FINAL-AMOUNT        PIC 9(07).
015900     05  FILLER                  PIC X(10).
016000
016100 01  RETURN-CD                   PIC 9(04) COMP.
016200
016300 PROCEDURE DIVISION USING ENGINE-LINKAGE-REC, RETURN-CD.
016400     PERFORM 100-ANCHOR-INDICES THRU 100-EXIT.
016500
016600     IF ENG-QA-ANSWERED
016700         PERFORM 200-APPLY-QUESTIONNAIRE THRU 200-EXIT
016800         PERFORM 300-CLAMP-INDICES THRU 300-EXIT.
016900
017000     IF ENG-TARGET-AMOUNT > ZERO
017100         PERFORM 500-CALC-PREMIUMS THRU 500-EXIT
017200         PERFORM 400-REDUCE-TO-BUDGET THRU 400-EXIT
017300         PERFORM 300-CLAMP-INDICES THRU 300-EXIT.
017400
017500     PERFORM 500-CALC-PREMIUMS THRU 500-EXIT.
017600     PERFORM 600-MOVE-RESULTS THRU 600-EXIT.
017700
017800     MOVE ZERO TO RETURN-CD.
017900     GOBACK.
018000
018100 100-ANCHOR-INDICES.
018200     MOVE "100-ANCHOR-INDICES" TO PARA-NAME.
018300******** LAYER 1 -- START EVERY APPLICANT FROM THE SAME BASE
018400******** AND ANCHOR ON VEHICLE AGE
018500     COMPUTE WX-RAW-CAR-AGE = ENG-CURRENT-YEAR - ENG-REG-YEAR.
018600     IF WX-RAW-CAR-AGE < ZERO
018700         MOVE ZERO TO WX-CAR-AGE
018800     ELSE
018900         MOVE WX-RAW-CAR-AGE TO WX-CAR-AGE.
019000     MOVE WX-CAR-AGE TO ENG-CAR-AGE.
019100
019200     MOVE +3 TO WX-A  WX-B  WX-C  WX-D.
019300     MOVE ZERO TO WX-E  WX-F  WX-G  WX-H  WX-I  WX-J  WX-K.
019400
019500     IF WX-CAR-AGE > 10
019600         MOVE "BASIC   " TO WX-PACKAGE
019700         MOVE +5 TO WX-E
019800         GO TO 100-EXIT.
019900
020000     IF WX-CAR-AGE > 5
020100         MOVE "ADVANCED" TO WX-PACKAGE
020200         MOVE +3 TO WX-E  WX-F  WX-G
020300         GO TO 100-EXIT.
020400
020500     MOVE "DELUXE  " TO WX-PACKAGE.
020600     MOVE +2 TO WX-E.
020700     MOVE +3 TO WX-F  WX-G  WX-I  WX-J  WX-K.
020800     IF WX-CAR-AGE NOT > 3
020900         MOVE +1 TO WX-H.
021000 100-EXIT.
021100     EXIT.
021200
021300 200-APPLY-QUESTIONNAIRE.
021400     MOVE "200-APPLY-QUESTIONNAIRE" TO PARA-NAME.
021500******** LAYER 2 -- ONE SHIFT PER ANSWERED QUESTION, Q1 THRU Q5
021600******** IN THAT ORDER.  UNANSWERED OR UNLISTED VALUES DO NOTHING
021700     EVALUATE ENG-QA-PASSENGER
021800         WHEN 1  ADD +1 TO WX-C
021900         WHEN 2  ADD +1 TO WX-D
022000         WHEN 3  SUBTRACT 2 FROM WX-C
022100         WHEN 4  ADD +1 TO WX-D
022200     END-EVALUATE.
022300
022400     EVALUATE ENG-QA-VEHICLE
022500         WHEN 1  SUBTRACT 1 FROM WX-E
022600         WHEN 2  MOVE +3 TO WX-F
022700         WHEN 3  MOVE +1 TO WX-H
022800         WHEN 4  ADD +2 TO WX-E
022900     END-EVALUATE.
023000
023100     EVALUATE ENG-QA-LIABILITY
023200         WHEN 1  ADD +2 TO WX-B
023300         WHEN 2  MOVE +3 TO WX-K
023400         WHEN 3  SUBTRACT 1 FROM WX-A
023500                 SUBTRACT 1 FROM WX-B
023600         WHEN 4  ADD +1 TO WX-A
023700     END-EVALUATE.
023800
023900     EVALUATE ENG-QA-SERVICE
024000         WHEN 1  MOVE +4 TO WX-G
024100         WHEN 2  MOVE +3 TO WX-I
024200         WHEN 3  MOVE +3 TO WX-J
024300         WHEN 4  SUBTRACT 1 FROM WX-G
024400     END-EVALUATE.
024500
024600     EVALUATE ENG-QA-BUDGET
024700         WHEN 1  PERFORM 250-SAFETY-FIRST-SHIFT THRU 250-EXIT
024800         WHEN 3  PERFORM 260-BUDGET-SAVER-SHIFT THRU 260-EXIT
024900     END-EVALUATE.
025000 200-EXIT.
025100     EXIT.
025200
025300 250-SAFETY-FIRST-SHIFT.
025400     MOVE "250-SAFETY-FIRST-SHIFT" TO PARA-NAME.
025500******** Q5=1 -- EVERY ACTIVE COVERAGE MOVES TOWARD MORE COVER,
025600******** E (REVERSED SCALE) MOVES DOWN INSTEAD OF UP
025700     PERFORM 255-SAFETY-FIRST-ONE-CVG THRU 255-EXIT
025800         VARYING WX-SUB FROM 1 BY 1 UNTIL WX-SUB > 11.
025900 250-EXIT.
026000     EXIT.
026100
026200 255-SAFETY-FIRST-ONE-CVG.
026300     MOVE "255-SAFETY-FIRST-ONE-CVG" TO PARA-NAME.
026400     IF WX-WORK-INDEX(WX-SUB) NOT > ZERO
026500         GO TO 255-EXIT.
026600
026700     IF CM-CODE(WX-SUB) = "E"
026800         SUBTRACT 1 FROM WX-WORK-INDEX(WX-SUB)
026900     ELSE
027000         ADD 1 TO WX-WORK-INDEX(WX-SUB).
027100 255-EXIT.
027200     EXIT.
027300
027400 260-BUDGET-SAVER-SHIFT.
027500     MOVE "260-BUDGET-SAVER-SHIFT" TO PARA-NAME.
027600******** Q5=3 -- EVERY ACTIVE COVERAGE DROPS TO ITS MINIMUM, E
027700******** (REVERSED SCALE) DROPS TO ITS LIMITED "TYPE C" LEVEL
027800     PERFORM 265-BUDGET-SAVER-ONE-CVG THRU 265-EXIT
027900         VARYING WX-SUB FROM 1 BY 1 UNTIL WX-SUB > 11.
028000 260-EXIT.
028100     EXIT.
028200
028300 265-BUDGET-SAVER-ONE-CVG.
028400     MOVE "265-BUDGET-SAVER-ONE-CVG" TO PARA-NAME.
028500     IF WX-WORK-INDEX(WX-SUB) NOT > ZERO
028600         GO TO 265-EXIT.
028700
028800     IF CM-CODE(WX-SUB) = "E"
028900         MOVE +4 TO WX-WORK-INDEX(WX-SUB)
029000     ELSE
029100         MOVE +1 TO WX-WORK-INDEX(WX-SUB).
029200 265-EXIT.
029300     EXIT.
029400
029500 300-CLAMP-INDICES.
029600     MOVE "300-CLAMP-INDICES" TO PARA-NAME.
029700******** FINALIZE -- EVERY COVERAGE NEGATIVE GOES TO ZERO, EVERY
029800******** COVERAGE LEFT POSITIVE IS HELD BETWEEN 1 AND ITS MAX
029900     PERFORM 350-CLAMP-ONE-CVG THRU 350-EXIT
030000         VARYING WX-SUB FROM 1 BY 1 UNTIL WX-SUB > 11.
030100 300-EXIT.
030200     EXIT.
030300
030400 350-CLAMP-ONE-CVG.
030500     MOVE "350-CLAMP-ONE-CVG" TO PARA-NAME.
030600     IF WX-WORK-INDEX(WX-SUB) < ZERO
030700         MOVE ZERO TO WX-WORK-INDEX(WX-SUB)
030800         GO TO 350-EXIT.
030900
031000     IF WX-WORK-INDEX(WX-SUB) = ZERO
031100         GO TO 350-EXIT.
031200
031300     MOVE +1 TO TEMP-RAW-FLOOR.
031400     IF WX-WORK-INDEX(WX-SUB) < TEMP-RAW-FLOOR
031500         MOVE TEMP-RAW-FLOOR TO WX-WORK-INDEX(WX-SUB).
031600
031700     IF WX-WORK-INDEX(WX-SUB) > CM-MAX-INDEX(WX-SUB)
031800         MOVE CM-MAX-INDEX(WX-SUB) TO WX-WORK-INDEX(WX-SUB).
031900 350-EXIT.
032000     EXIT.
032100
032200 400-REDUCE-TO-BUDGET.
032300     MOVE "400-REDUCE-TO-BUDGET" TO PARA-NAME.
032400******** WALK THE SHOP'S REDUCE-PRIORITY ORDER (J,I,G,H,K,F,B,E,
032500******** C,D,A) DOWNGRADING EACH COVERAGE UNTIL THE PREMIUM FITS
032600******** THE APPLICANT'S TARGET, OR THE LIST RUNS OUT
032700     MOVE "N" TO WX-TARGET-MET-SW.
032800     PERFORM 420-REDUCE-ONE-CODE THRU 420-EXIT
032900         VARYING WX-PRIORITY-SUB FROM 1 BY 1 UNTIL
033000         WX-PRIORITY-SUB > 11 OR WX-TARGET-MET.
033100 400-EXIT.
033200     EXIT.
033300
033400 420-REDUCE-ONE-CODE.
033500     MOVE "420-REDUCE-ONE-CODE" TO PARA-NAME.
033600     IF WX-FINAL-AMOUNT NOT > ENG-TARGET-AMOUNT
033700         MOVE "Y" TO WX-TARGET-MET-SW
033800         GO TO 420-EXIT.
033900
034000     MOVE RP-CODE(WX-PRIORITY-SUB) TO WX-ONE-LETTER.
034100     PERFORM 450-FIND-CODE-SUB THRU 450-EXIT.
034200
034300     PERFORM 440-REDUCE-CODE-LOOP THRU 440-EXIT
034400         UNTIL WX-FINAL-AMOUNT NOT > ENG-TARGET-AMOUNT
034500            OR WX-RATE-NOT-FOUND.
034600
034700     IF WX-FINAL-AMOUNT NOT > ENG-TARGET-AMOUNT
034800         MOVE "Y" TO WX-TARGET-MET-SW.
034900 420-EXIT.
035000     EXIT.
035100
035200 440-REDUCE-CODE-LOOP.
035300     MOVE "440-REDUCE-CODE-LOOP" TO PARA-NAME.
035400******** WX-RATE-FOUND-SW DOUBLES HERE AS "KEEP LOOPING ON THIS
035500******** CODE" -- SET TO N WHEN THIS CODE IS EXHAUSTED
035600     MOVE "Y" TO WX-RATE-FOUND-SW.
035700
035800     IF WX-WORK-INDEX(WX-SUB) NOT > ZERO
035900         MOVE "N" TO WX-RATE-FOUND-SW
036000         GO TO 440-EXIT.
036100
036200     EVALUATE WX-ONE-LETTER
036300         WHEN "E"
036400             IF WX-WORK-INDEX(WX-SUB) NOT < CM-MAX-INDEX(WX-SUB)
036500                 MOVE "N" TO WX-RATE-FOUND-SW
036600             ELSE
036700                 ADD 1 TO WX-WORK-INDEX(WX-SUB)
036800         WHEN "F"
036900             MOVE ZERO TO WX-WORK-INDEX(WX-SUB)
037000             MOVE "N" TO WX-RATE-FOUND-SW
037100         WHEN "H"
037200             MOVE ZERO TO WX-WORK-INDEX(WX-SUB)
037300             MOVE "N" TO WX-RATE-FOUND-SW
037400         WHEN OTHER
037500             SUBTRACT 1 FROM WX-WORK-INDEX(WX-SUB)
037600             IF WX-WORK-INDEX(WX-SUB) NOT > ZERO
037700                 MOVE ZERO TO WX-WORK-INDEX(WX-SUB)
037800                 MOVE "N" TO WX-RATE-FOUND-SW
037900     END-EVALUATE.
038000
038100     PERFORM 500-CALC-PREMIUMS THRU 500-EXIT.
038200 440-EXIT.
038300     EXIT.
038400
038500 450-FIND-CODE-SUB.
038600     MOVE "450-FIND-CODE-SUB" TO PARA-NAME.
038700******** MAP A ONE-LETTER COVERAGE CODE TO ITS SUBSCRIPT 1-11 BY
038800******** SCANNING THE COVERAGE-META TABLE, WHICH IS BUILT A..K
038900     MOVE "N" TO WX-RATE-FOUND-SW.
039000     PERFORM 460-FIND-CODE-SUB-ONE THRU 460-EXIT
039100         VARYING WX-SUB FROM 1 BY 1 UNTIL
039200         WX-SUB > 11 OR WX-RATE-FOUND.
039300 450-EXIT.
039400     EXIT.
039500
039600 460-FIND-CODE-SUB-ONE.
039700     MOVE "460-FIND-CODE-SUB-ONE" TO PARA-NAME.
039800     IF CM-CODE(WX-SUB) = WX-ONE-LETTER
039900         MOVE "Y" TO WX-RATE-FOUND-SW.
040000 460-EXIT.
040100     EXIT.
040200
040300 500-CALC-PREMIUMS.
040400     MOVE "500-CALC-PREMIUMS" TO PARA-NAME.
040500******** COMPULSORY PRICES OFF DISPLACEMENT, VOLUNTARY SUMS THE
040600******** RATE-TABLE PREMIUM FOR EVERY ACTIVE COVERAGE INDEX
040700     PERFORM 510-FIND-COMPULSORY-TIER THRU 510-EXIT.
040800     MOVE ZERO TO WX-VOLUNTARY-PREM.
040900     PERFORM 530-PRICE-ONE-CVG THRU 530-EXIT
041000         VARYING WX-SUB FROM 1 BY 1 UNTIL WX-SUB > 11.
041100     COMPUTE WX-FINAL-AMOUNT =
041200             WX-COMPULSORY-PREM + WX-VOLUNTARY-PREM.
041300 500-EXIT.
041400     EXIT.
041500
041600 510-FIND-COMPULSORY-TIER.
041700     MOVE "510-FIND-COMPULSORY-TIER" TO PARA-NAME.
041800     MOVE "N" TO WX-RATE-FOUND-SW.
041900     PERFORM 515-CHECK-ONE-TIER THRU 515-EXIT
042000         VARYING WX-SUB FROM 1 BY 1 UNTIL
042100         WX-SUB > 6 OR WX-RATE-FOUND.
042200 510-EXIT.
042300     EXIT.
042400
042500 515-CHECK-ONE-TIER.
042600     MOVE "515-CHECK-ONE-TIER" TO PARA-NAME.
042700     IF ENG-DISPLACEMENT NOT > CT-THRESHOLD(WX-SUB)
042800         MOVE CT-PREMIUM(WX-SUB) TO WX-COMPULSORY-PREM
042900         MOVE "Y" TO WX-RATE-FOUND-SW.
043000 515-EXIT.
043100     EXIT.
043200
043300 530-PRICE-ONE-CVG.
043400     MOVE "530-PRICE-ONE-CVG" TO PARA-NAME.
043500     IF WX-WORK-INDEX(WX-SUB) NOT > ZERO
043600         GO TO 530-EXIT.
043700
043800     MOVE "N" TO WX-RATE-FOUND-SW.
043900     PERFORM 535-SCAN-VOL-TABLE THRU 535-EXIT
044000         VARYING WX-SUB2 FROM 1 BY 1 UNTIL
044100         WX-SUB2 > 38 OR WX-RATE-FOUND.
044200 530-EXIT.
044300     EXIT.
044400
044500******** A (CODE,INDEX) PAIR WITH NO RATE-TABLE ENTRY (ONLY E AT
044600******** INDEX 5, "NOT COVERED") SIMPLY ADDS NOTHING -- THAT IS
044700******** THE WX-RATE-NOT-FOUND FALL-THROUGH BELOW
044800 535-SCAN-VOL-TABLE.
044900     MOVE "535-SCAN-VOL-TABLE" TO PARA-NAME.
045000     IF VT-CODE(WX-SUB2) = CM-CODE(WX-SUB)
045100        AND VT-INDEX(WX-SUB2) = WX-WORK-INDEX(WX-SUB)
045200         ADD VT-PREMIUM(WX-SUB2) TO WX-VOLUNTARY-PREM
045300         MOVE "Y" TO WX-RATE-FOUND-SW.
045400 535-EXIT.
045500     EXIT.
045600
045700 600-MOVE-RESULTS.
045800     MOVE "600-MOVE-RESULTS" TO PARA-NAME.
045900******** COPY THE FINISHED WORKING FIELDS BACK OUT TO THE CALLER
046000     MOVE WX-PACKAGE TO ENG-PACKAGE.
046100     PERFORM 650-MOVE-ONE-INDEX THRU 650-EXIT
046200         VARYING WX-SUB FROM 1 BY 1 UNTIL WX-SUB > 11.
046300     MOVE WX-COMPULSORY-PREM TO ENG-COMPULSORY-PREM.
046400     MOVE WX-VOLUNTARY-PREM  TO ENG-VOLUNTARY-PREM.
046500     MOVE WX-FINAL-AMOUNT    TO ENG-FINAL-AMOUNT.
046600 600-EXIT.
046700     EXIT.
046800
046900 650-MOVE-ONE-INDEX.
047000     MOVE "650-MOVE-ONE-INDEX" TO PARA-NAME.
047100     MOVE WX-WORK-INDEX(WX-SUB) TO ENG-INDEX(WX-SUB).
047200 650-EXIT.
047300     EXIT.
