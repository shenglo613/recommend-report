000100******************************************************************
000200*    RATETAB  --  AUTO-INSURANCE RATE AND CONSTANT TABLES       *
000300*    THESE ARE NORMATIVE CONSTANTS -- NO DATABASE OR VSAM LOOK-  *
000400*    UP IS USED ANYWHERE IN THIS SYSTEM.  TABLES ARE BUILT THE   *
000500*    SHOP'S USUAL WAY -- A BLOCK OF FILLER LITERALS REDEFINED BY *
000600*    AN OCCURS TABLE -- SO A RATE CHANGE IS A ONE-LINE RECOMPILE *
000700*    RATHER THAN A CODE CHANGE.                                  *
000800******************************************************************
000900*
001000*    COMPULSORY PREMIUM TABLE -- FIRST TIER WHOSE THRESHOLD IS
001100*    GREATER OR EQUAL TO THE VEHICLE'S DISPLACEMENT WINS.  THE
001200*    LAST TIER IS A 99999 CATCH-ALL.
001300*
001400 01  WS-COMPULSORY-TABLE-VALUES.
001500     05  FILLER              PIC X(10) VALUE "0060001398".
001600     05  FILLER              PIC X(10) VALUE "0120002090".
001700     05  FILLER              PIC X(10) VALUE "0180002524".
001800     05  FILLER              PIC X(10) VALUE "0240002899".
001900     05  FILLER              PIC X(10) VALUE "0300003295".
002000     05  FILLER              PIC X(10) VALUE "9999903719".
002100 01  WS-COMPULSORY-TABLE REDEFINES WS-COMPULSORY-TABLE-VALUES.
002200     05  CT-ENTRY OCCURS 6 TIMES.
002300         10  CT-THRESHOLD        PIC 9(05).
002400         10  CT-PREMIUM          PIC 9(05).
002500*
002600*    VOLUNTARY COVERAGE RATE TABLE -- ONE ENTRY PER (CODE,INDEX)
002700*    PAIR THAT HAS A PREMIUM.  E5 (OWN-VEHICLE DAMAGE, "NOT
002800*    COVERED") HAS NO ENTRY HERE ON PURPOSE -- IT IS A VALID
002900*    PLAN-CODE INDEX THAT CARRIES NO PREMIUM AND NO ITEM LINE.
003000*
003100 01  WS-VOLUNTARY-TABLE-VALUES.
003200     05  FILLER              PIC X(17) VALUE "A1PD 0.5M   01500".
003300     05  FILLER              PIC X(17) VALUE "A2PD 1M     02200".
003400     05  FILLER              PIC X(17) VALUE "A3PD 2M     03000".
003500     05  FILLER              PIC X(17) VALUE "A4PD 3M     03600".
003600     05  FILLER              PIC X(17) VALUE "B1XS 5M     01100".
003700     05  FILLER              PIC X(17) VALUE "B2XS 10M    01800".
003800     05  FILLER              PIC X(17) VALUE "B3XS 20M    02600".
003900     05  FILLER              PIC X(17) VALUE "B4XS 30M    03300".
004000     05  FILLER              PIC X(17) VALUE "B5XS 50M    04200".
004100     05  FILLER              PIC X(17) VALUE "C1PSGR 1M   00800".
004200     05  FILLER              PIC X(17) VALUE "C2PSGR 2M   01300".
004300     05  FILLER              PIC X(17) VALUE "C3PSGR 3M   01900".
004400     05  FILLER              PIC X(17) VALUE "C4PSGR 5M   02600".
004500     05  FILLER              PIC X(17) VALUE "D1DRVR 1M   00700".
004600     05  FILLER              PIC X(17) VALUE "D2DRVR 2M   01200".
004700     05  FILLER              PIC X(17) VALUE "D3DRVR 3M   01800".
004800     05  FILLER              PIC X(17) VALUE "D4DRVR 5M   02500".
004900     05  FILLER              PIC X(17) VALUE "E1TYPE A    32000".
005000     05  FILLER              PIC X(17) VALUE "E2TYPE B    18000".
005100     05  FILLER              PIC X(17) VALUE "E3TYPE C    09000".
005200     05  FILLER              PIC X(17) VALUE "E4TYPE C-LTD05500".
005300     05  FILLER              PIC X(17) VALUE "F1SUBRO 1   00600".
005400     05  FILLER              PIC X(17) VALUE "F2SUBRO 2   00900".
005500     05  FILLER              PIC X(17) VALUE "F3SUBRO 3   01200".
005600     05  FILLER              PIC X(17) VALUE "G1TOW 20KM  00300".
005700     05  FILLER              PIC X(17) VALUE "G2TOW 50KM  00500".
005800     05  FILLER              PIC X(17) VALUE "G3TOW 50KM+ 00700".
005900     05  FILLER              PIC X(17) VALUE "G4TOW 100KM 00900".
006000     05  FILLER              PIC X(17) VALUE "H1THEFT     04500".
006100     05  FILLER              PIC X(17) VALUE "I1LEGAL 0.1M00500".
006200     05  FILLER              PIC X(17) VALUE "I2LEGAL 0.2M00800".
006300     05  FILLER              PIC X(17) VALUE "I3LEGAL 0.3M01100".
006400     05  FILLER              PIC X(17) VALUE "J1CONSOL 1  00400".
006500     05  FILLER              PIC X(17) VALUE "J2CONSOL 2  00650".
006600     05  FILLER              PIC X(17) VALUE "J3CONSOL 3  00900".
006700     05  FILLER              PIC X(17) VALUE "K1BI 3M     01600".
006800     05  FILLER              PIC X(17) VALUE "K2BI 5M     02300".
006900     05  FILLER              PIC X(17) VALUE "K3BI 8M     03000".
007000 01  WS-VOLUNTARY-TABLE REDEFINES WS-VOLUNTARY-TABLE-VALUES.
007100     05  VT-ENTRY OCCURS 38 TIMES.
007200         10  VT-CODE             PIC X(01).
007300         10  VT-INDEX            PIC 9(01).
007400         10  VT-LABEL            PIC X(10).
007500         10  VT-PREMIUM          PIC 9(05).
007600*
007700*    MAX-VOLUNTARY-PREMIUM -- THE LARGEST POSSIBLE VOLUNTARY SUM
007800*    (A4+B5+C4+D4+E1+F3+G4+H1+I3+J3+K3) -- USED AS THE DENOMINATOR
007900*    OF THE RADAR "BUDGET" DIMENSION.
008000*
008100 01  WS-MAX-VOLUNTARY-PREMIUM   PIC 9(05) VALUE 56500.
008200*
008300 01  WS-COVERAGE-META-VALUES.
008400     05  FILLER           PIC X(21) VALUE "A4N3RD-PTY PROPERTY  ".
008500     05  FILLER           PIC X(21) VALUE "B5NEXCESS LIABILITY  ".
008600     05  FILLER           PIC X(21) VALUE "C4NPASSENGER MEDICAL ".
008700     05  FILLER           PIC X(21) VALUE "D4NDRIVER INJURY     ".
008800     05  FILLER           PIC X(21) VALUE "E5YOWN VEHICLE DMG   ".
008900     05  FILLER           PIC X(21) VALUE "F3NSUBROGATION WVR   ".
009000     05  FILLER           PIC X(21) VALUE "G4NROADSIDE ASSIST   ".
009100     05  FILLER           PIC X(21) VALUE "H1YTHEFT             ".
009200     05  FILLER           PIC X(21) VALUE "I3NLEGAL EXPENSE     ".
009300     05  FILLER           PIC X(21) VALUE "J3NCONSOLATION       ".
009400     05  FILLER           PIC X(21) VALUE "K3N3RD-PTY BODILY    ".
009500 01  WS-COVERAGE-META REDEFINES WS-COVERAGE-META-VALUES.
009600     05  CM-ENTRY OCCURS 11 TIMES.
009700         10  CM-CODE             PIC X(01).
009800         10  CM-MAX-INDEX        PIC 9(01).
009900         10  CM-REVERSED         PIC X(01).
010000             88  CM-IS-REVERSED      VALUE "Y".
010100         10  CM-DISPLAY-NAME     PIC X(18).
010200*
010300*    PERSONA-TAG MAP -- ONE TAG PER ANSWERED QUESTIONNAIRE
010400*    QUESTION/ANSWER PAIR.  AGE TAG AND PACKAGE TAG ARE SHORT
010500*    ENOUGH TO STAY AS IN-LINE IF-TESTS IN RECEDIT.
010600*
010700 01  WS-PERSONA-TAG-VALUES.
010800     05  FILLER              PIC X(17) VALUE "11PASSENGER-FIRST".
010900     05  FILLER              PIC X(17) VALUE "12DRIVER-GUARD   ".
011000     05  FILLER              PIC X(17) VALUE "13LIGHT-PASSENGER".
011100     05  FILLER              PIC X(17) VALUE "14DRIVER-MEDICAL ".
011200     05  FILLER              PIC X(17) VALUE "21REPAIR-PERFECT ".
011300     05  FILLER              PIC X(17) VALUE "22NO-SUBRO-WORRY ".
011400     05  FILLER              PIC X(17) VALUE "23THEFT-AWARE    ".
011500     05  FILLER              PIC X(17) VALUE "24BASIC-REPAIR   ".
011600     05  FILLER              PIC X(17) VALUE "31HIGH-UMBRELLA  ".
011700     05  FILLER              PIC X(17) VALUE "32BODILY-CARE    ".
011800     05  FILLER              PIC X(17) VALUE "33LAW-MINIMUM    ".
011900     05  FILLER              PIC X(17) VALUE "34PROPERTY-CARE  ".
012000     05  FILLER              PIC X(17) VALUE "41LONG-TOW       ".
012100     05  FILLER              PIC X(17) VALUE "42LEGAL-READY    ".
012200     05  FILLER              PIC X(17) VALUE "43GOODWILL       ".
012300     05  FILLER              PIC X(17) VALUE "44BASIC-TOW      ".
012400     05  FILLER              PIC X(17) VALUE "51SAFETY-FIRST   ".
012500     05  FILLER              PIC X(17) VALUE "52BEST-VALUE     ".
012600     05  FILLER              PIC X(17) VALUE "53BUDGET-SAVER   ".
012700     05  FILLER              PIC X(17) VALUE "54AI-BALANCED    ".
012800 01  WS-PERSONA-TAG-TABLE REDEFINES WS-PERSONA-TAG-VALUES.
012900     05  PT-ENTRY OCCURS 20 TIMES.
013000         10  PT-QUESTION-NBR     PIC 9(01).
013100         10  PT-ANSWER-VAL       PIC 9(01).
013200         10  PT-TAG-TEXT         PIC X(15).
013300*
013400*    REDUCE-PRIORITY -- THE FIXED WALK ORDER FOR BUDGET-DRIVEN
013500*    DOWNGRADES, FIRST CODE TO LAST.
013600*
013700 01  WS-REDUCE-PRIORITY-VALUE   PIC X(11) VALUE "JIGHKFBECDA".
013800 01  WS-REDUCE-PRIORITY REDEFINES WS-REDUCE-PRIORITY-VALUE.
013900     05  RP-CODE OCCURS 11 TIMES  PIC X(01).
