000100******************************************************************
000200*    ERRREC  --  REJECTED APPLICANT ERROR RECORD LAYOUT         *
000300*    FILE:  DDS0004.AUTOINS.ERRFILE                              *
000400*    ONE RECORD PER APPLICANT THAT FAILED THE INPUT EDITS IN     *
000500*    RECEDIT.  FIXED LENGTH, 80 BYTES.                           *
000600******************************************************************
000700 01  APPLICANT-ERROR-REC.
000800     05  ERR-SEQ-NO              PIC 9(06).
000900     05  ERR-CODE                PIC X(20).
001000         88  ERR-BAD-ID-FORMAT
001100                   VALUE "INVALID_ID_FORMAT   ".
001200         88  ERR-BAD-PLATE-FORMAT
001300                   VALUE "INVALID_PLATE_FORMAT".
001400         88  ERR-CAR-DATA-MISMATCH
001500                   VALUE "CAR_DATA_MISMATCH   ".
001600     05  ERR-MESSAGE             PIC X(50).
001700     05  FILLER                  PIC X(04).
