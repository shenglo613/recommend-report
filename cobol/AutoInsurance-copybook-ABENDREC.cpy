000100******************************************************************
000200*    ABENDREC  --  ABEND SYSOUT PRINT LINE                      *
000300*    WRITTEN TO SYSOUT WHEN RECEDIT DETECTS A CONDITION THE RUN  *
000400*    CANNOT CONTINUE FROM (EMPTY INPUT FILE).  FOLLOWS THE       *
000500*    SHOP'S STANDARD ABEND-LINE LAYOUT.                          *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                  PIC X(01) VALUE SPACE.
000900     05  FILLER                  PIC X(09) VALUE "*** ABEND".
001000     05  FILLER                  PIC X(01) VALUE SPACE.
001100     05  ABEND-REASON            PIC X(40).
001200     05  FILLER                  PIC X(02) VALUE SPACES.
001300     05  FILLER                  PIC X(09) VALUE "EXPECTED=".
001400     05  EXPECTED-VAL            PIC -9(09).
001500     05  FILLER                  PIC X(02) VALUE SPACES.
001600     05  FILLER                  PIC X(07) VALUE "ACTUAL=".
001700     05  ACTUAL-VAL              PIC -9(09).
001800     05  FILLER                  PIC X(29) VALUE SPACES.
