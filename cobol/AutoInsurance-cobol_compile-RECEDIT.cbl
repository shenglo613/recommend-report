000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RECEDIT.
000300 AUTHOR. R NAKASHIMA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          MAIN BATCH DRIVER FOR THE AI AUTO-INSURANCE RECOMMEND-
001300*          ATION RUN.  READS ONE APPLICANT RECORD AT A TIME FROM
001400*          APPLDATA, EDITS IT, CALLS RECENGIN FOR THE RECOMMENDED
001500*          PLAN, BUILDS THE ECONOMY PLAN AND THE PLAN DIFF IN-
001600*          LINE, SCORES THE RADAR DIMENSIONS, BUILDS THE PERSONA
001700*          TAGS AND COMMENTARY, WRITES THE RECOMMENDATION DETAIL
001800*          RECORD, AND PRINTS THE APPLICANT'S REPORT BLOCK.
001900*          REJECTED RECORDS GO TO ERRFILE INSTEAD.  A TOTALS PAGE
002000*          PRINTS AT END OF FILE.
002100*
002200******************************************************************
002300*    CHANGE LOG
002400*
002500*    03/14/91  RN   0000  ORIGINAL PROGRAM -  REPLACES THE DAILY  CHG-0000
002600*                         CHARGE EDIT THAT USED TO RUN IN THIS    CHG-0000
002700*                         SLOT.                                   CHG-0000
002800*    09/02/91  RN   0041  RECOMMENDED-PLAN REPORT BLOCK ADDED,    CHG-0041
002900*                         PAGINATION LIFTED FROM THE OLD PATIENT  CHG-0041
003000*                         LISTING JOB.                            CHG-0041
003100*    02/11/92  TGD  0058  ECONOMY-PLAN BUILDER AND PLAN-DIFF      CHG-0058
003200*                         CALCULATOR ADDED PER UNDERWRITING       CHG-0058
003300*                         REQUEST U-1123.                         CHG-0058
003400*    07/19/93  RN   0074  RADAR SCORER ADDED -- FIVE DIMENSIONS,  CHG-0074
003500*                         VISUAL MAPPING CLAMPED 70-95.           CHG-0074
003600*    11/30/94  JS   0090  PERSONA TAGGER ADDED, CALLS STRLTH TO   CHG-0090
003700*                         SIZE-CHECK THE "/"-JOINED TAG STRING.   CHG-0090
003800*    04/02/96  TGD  0103  CUSTOM-PLAN BUILDER ADDED PER U-1190 -- CHG-0103
003900*                         COMPUTED ONLY, NO DOWNSTREAM CONSUMER   CHG-0103
004000*                         IN THIS BATCH YET.                      CHG-0103
004100*    01/08/97  RN   0118  TOTALS PAGE RECODED TO CARRY PER-       CHG-0118
004200*                         PACKAGE CONTROL TOTALS.                 CHG-0118
004300*    10/05/98  JS   0131  Y2K REVIEW -- WS-RUN-YEAR IS A FULL     CHG-0131
004400*                         4-DIGIT FIELD, NO 2-DIGIT YEAR MATH     CHG-0131
004500*                         ANYWHERE IN THIS PROGRAM.  NO CHANGE    CHG-0131
004600*                         REQUIRED, SIGNED OFF.                   CHG-0131
004700*    03/22/99  JS   0134  CONFIRMED VEHICLE-AGE VALIDATION ARITH- CHG-0134
004800*                         METIC ACROSS THE CENTURY BOUNDARY -- NO CHG-0134
004900*                         FIX NEEDED.                             CHG-0134
005000*    06/14/01  TGD  0149  USER-ID SERIAL SWITCHED FROM A RANDOM   CHG-0149
005100*                         SUFFIX TO A STRAIGHT 8-DIGIT COUNTER SO CHG-0149
005200*                         RERUNS ARE REPRODUCIBLE FOR AUDIT.      CHG-0149
005300*    08/09/03  RN   0162  PLATE-FORMAT EDIT REWORKED TO STRIP     CHG-0162
005400*                         HYPHENS BEFORE LENGTH-CHECKING PER      CHG-0162
005500*                         U-1340.                                 CHG-0162
005600*    05/17/06  JS   0178  REJECTED-RECORD COUNT AND PACKAGE-TIER  CHG-0178
005700*                         TOTALS SPLIT INTO SEPARATE ACCUMULATORS CHG-0178
005800*                         FOR THE NEW TOTALS PAGE LAYOUT.         CHG-0178
005900*    02/26/09  TGD  0191  FIRST-FAILING-CHECK-WINS ORDER ON THE   CHG-0191
006000*                         INPUT EDITS DOCUMENTED AND ENFORCED --  CHG-0191
006100*                         OPS WAS SEEING DOUBLE-COUNTED REJECTS.  CHG-0191
006200*    07/14/09  JS   0196  RADAR NORMALIZER WAS TESTING            CHG-0196
006300*                         CM-IS-REVERSED WITH NO SUBSCRIPT -- NOW CHG-0196
006400*                         SUBSCRIPTED BY WS-SUB.  WIDENED         CHG-0196
006500*                         C1-PACKAGE-NAME TO X(13) SO "ADVANCED   CHG-0196
006600*                         PLAN" PRINTS WHOLE.  ALSO PULLED THE    CHG-0196
006700*                         HYPHEN LITERAL OUT OF THE PLATE SCAN    CHG-0196
006800*                         INTO ITS OWN WX-HYPHEN-CHAR CONSTANT.   CHG-0196
006900*                                                                 CHG-0196
007000******************************************************************
007100
007200         INPUT FILE               -   APPLDATA
007300
007400         OUTPUT FILES             -   RECDTL, ERRFILE, RPTFILE
007500
007600         CALLS                    -   RECENGIN, STRLTH
007700
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-390.
008200 OBJECT-COMPUTER. IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS NEXT-PAGE
008500     UPSI-0 ON STATUS IS WX-TRACE-SW-ON
008600            OFF STATUS IS WX-TRACE-SW-OFF.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT APPLDATA  ASSIGN TO UT-S-APPLDATA
009100                       ACCESS MODE IS SEQUENTIAL
009200                       FILE STATUS IS OFCODE.
009300     SELECT RECDTL    ASSIGN TO UT-S-RECDTL
009400                       ACCESS MODE IS SEQUENTIAL
009500                       FILE STATUS IS OFCODE.
009600     SELECT ERRFILE   ASSIGN TO UT-S-ERRFILE
009700                       ACCESS MODE IS SEQUENTIAL
009800                       FILE STATUS IS OFCODE.
009900     SELECT RPTFILE   ASSIGN TO UT-S-RPTFILE
010000                       ORGANIZATION IS SEQUENTIAL.
010100     SELECT SYSOUT    ASSIGN TO UT-S-SYSOUT
010200                       ORGANIZATION IS SEQUENTIAL.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700 FD  APPLDATA
010800     RECORD CONTAINS 120 CHARACTERS
010900     LABEL RECORDS ARE STANDARD
011000     DATA RECORD IS APPLICANT-REC-FD.
011100 01  APPLICANT-REC-FD            PIC X(120).
011200
011300 FD  RECDTL
011400     RECORD CONTAINS 200 CHARACTERS
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS RECDTL-REC-FD.
011700 01  RECDTL-REC-FD               PIC X(200).
011800
011900 FD  ERRFILE
012000     RECORD CONTAINS 80 CHARACTERS
012100     LABEL RECORDS ARE STANDARD
012200     DATA RECORD IS ERRFILE-REC-FD.
012300 01  ERRFILE-REC-FD              PIC X(80).
012400
012500 FD  RPTFILE
012600     RECORD CONTAINS 132 CHARACTERS
012700     LABEL RECORDS ARE STANDARD
012800     DATA RECORD IS RPT-REC.
012900 01  RPT-REC                     PIC X(132).
013000
013100 FD  SYSOUT
013200     RECORD CONTAINS 130 CHARACTERS
013300     LABEL RECORDS ARE STANDARD
013400     DATA RECORD IS SYSOUT-REC.
013500 01  SYSOUT-REC                  PIC X(130).
013600
013700 WORKING-STORAGE SECTION.
013800
013900** APPLICANT INPUT LAYOUT
014000 COPY APPLREC.
014100
014200** RECOMMENDATION DETAIL OUTPUT LAYOUT
014300 COPY RECDTL.
014400
014500** REJECTED-APPLICANT ERROR LAYOUT
014600 COPY ERRREC.
014700
014800** ABEND SYSOUT LINE LAYOUT
014900 COPY ABENDREC.
015000
015100** RATE AND CONSTANT TABLES -- SEE COPYBOOK FOR LAYOUT
015200 COPY RATETAB.
015300
015400 01  WS-FILE-STATUS.
015500     05  OFCODE                  PIC X(02).
015600         88  CODE-WRITE                 VALUE SPACES.
015700
015800** CURRENT-PARAGRAPH TRACE FOR ABEND DUMP DIAGNOSIS
015900 01  PARA-NAME                   PIC X(30) VALUE SPACES.
016000
016100** FORCED-ABEND DIVISORS -- SEE 1000-ABEND-RTN
016200 01  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
016300 01  ONE-VAL                     PIC S9(4) COMP VALUE 1.
016400
016500** PLATE-EDIT CONSTANT -- SEE 325-SCAN-PLATE-CHAR
016600 77  WX-HYPHEN-CHAR              PIC X(01) VALUE "-".
016700
016800 01  WS-SWITCHES.
016900     05  WS-EOF-SW               PIC X(01) VALUE "N".
017000         88  WS-NO-MORE-DATA             VALUE "Y".
017100     05  WS-REJECT-SW            PIC X(01) VALUE "N".
017200         88  WS-RECORD-REJECTED           VALUE "Y".
017300     05  WS-TAG-FULL-SW          PIC X(01) VALUE "N".
017400         88  WS-TAG-STRING-FULL           VALUE "Y".
017500     05  WS-TRACE-SW-ON          PIC X(01) VALUE "N".
017600     05  WS-TRACE-SW-OFF         PIC X(01) VALUE "Y".
017700
017800** COUNTERS, SUBSCRIPTS AND ACCUMULATORS
017900 01  WS-COUNTERS-AND-SUBS.
018000     05  WS-SUB                  PIC S9(3) COMP.
018100     05  WS-SUB2                 PIC S9(3) COMP.
018200     05  WS-LINES                PIC S9(3) COMP VALUE 0.
018300     05  WS-PAGES                PIC S9(3) COMP VALUE 1.
018400     05  WS-USER-SERIAL          PIC 9(08) COMP VALUE 0.
018500     05  WS-RECORDS-READ         PIC 9(07) COMP VALUE 0.
018600     05  WS-RECORDS-REJECTED     PIC 9(07) COMP VALUE 0.
018700     05  WS-RECORDS-PROCESSED    PIC 9(07) COMP VALUE 0.
018800     05  WS-DELUXE-COUNT         PIC 9(07) COMP VALUE 0.
018900     05  WS-ADVANCED-COUNT       PIC 9(07) COMP VALUE 0.
019000     05  WS-BASIC-COUNT          PIC 9(07) COMP VALUE 0.
019100     05  WS-DELUXE-FINAL-SUM     PIC 9(09) COMP-3 VALUE 0.
019200     05  WS-ADVANCED-FINAL-SUM   PIC 9(09) COMP-3 VALUE 0.
019300     05  WS-BASIC-FINAL-SUM      PIC 9(09) COMP-3 VALUE 0.
019400     05  WS-TOT-COMPULSORY       PIC 9(09) COMP-3 VALUE 0.
019500     05  WS-TOT-REC-VOLUNTARY    PIC 9(09) COMP-3 VALUE 0.
019600     05  WS-TOT-REC-FINAL        PIC 9(09) COMP-3 VALUE 0.
019700     05  WS-TOT-ECO-FINAL        PIC 9(09) COMP-3 VALUE 0.
019800     05  WS-TOT-SAVINGS          PIC S9(09) COMP-3 VALUE 0.
019900
020000** RECOMMENDATION-ENGINE CALL RECORD -- SAME SHAPE AS RECENGIN'S
020100** LINKAGE SECTION, FIELD FOR FIELD
020200 01  WS-ENGINE-REC.
020300     05  ENG-REG-YEAR            PIC 9(04).
020400     05  ENG-CURRENT-YEAR        PIC 9(04).
020500     05  ENG-DISPLACEMENT        PIC 9(05).
020600     05  ENG-QA-FLAG             PIC 9(01).
020700         88  ENG-QA-ANSWERED          VALUE 1.
020800     05  ENG-QA-PASSENGER        PIC 9(01).
020900     05  ENG-QA-VEHICLE          PIC 9(01).
021000     05  ENG-QA-LIABILITY        PIC 9(01).
021100     05  ENG-QA-SERVICE          PIC 9(01).
021200     05  ENG-QA-BUDGET           PIC 9(01).
021300     05  ENG-TARGET-AMOUNT       PIC 9(07).
021400     05  ENG-CAR-AGE             PIC 9(02).
021500     05  ENG-PACKAGE             PIC X(08).
021600     05  ENG-INDEX-TABLE.
021700         10  ENG-INDEX OCCURS 11 TIMES
021800                       PIC 9(01).
021900     05  ENG-COMPULSORY-PREM     PIC 9(07).
022000     05  ENG-VOLUNTARY-PREM      PIC 9(07).
022100     05  ENG-FINAL-AMOUNT        PIC 9(07).
022200     05  FILLER                  PIC X(10).
022300
022400 01  WS-RETURN-CD                PIC 9(04) COMP.
022500
022600** STRLTH CALL FIELDS
022700 01  WS-STRLTH-LEN               PIC S9(4).
022800 01  WX-SERIAL-EDIT               PIC 9(08).
022900
023000** RECOMMENDED AND ECONOMY INDEX VECTORS, AND A COMMON WORK VECTOR
023100** SHARED BY THE CODE-STRING BUILDER AND THE PRICING PARAGRAPH
023200 01  WS-PLAN-VECTORS.
023300     05  WS-REC-INDEX OCCURS 11 TIMES  PIC 9(01).
023400     05  WS-ECO-INDEX OCCURS 11 TIMES  PIC 9(01).
023500     05  WX-CUR-INDEX OCCURS 11 TIMES  PIC 9(01).
023600
023700 01  WX-CODE-STRING-WORK.
023800     05  WX-CUR-CODE-STRING      PIC X(33) VALUE SPACES.
023900     05  WX-CUR-POS              PIC S9(3) COMP.
024000     05  WX-ONE-DIGIT            PIC 9(01).
024100
024200 01  WX-PRICE-WORK.
024300     05  WX-CUR-VOLUNTARY-PREM   PIC 9(07) COMP-3.
024400     05  WX-RATE-FOUND-SW        PIC X(01).
024500         88  WX-RATE-FOUND            VALUE "Y".
024600         88  WX-RATE-NOT-FOUND        VALUE "N".
024700     05  WX-FOUND-LABEL          PIC X(10).
024800     05  WX-FOUND-PREMIUM        PIC 9(05).
024900
025000 01  WX-ECONOMY-WORK.
025100     05  WS-ECO-FINAL            PIC 9(07).
025200
025300** PLAN-DIFF TABLE -- ONE ENTRY PER COVERAGE A..K
025400 01  WS-DIFF-TABLE.
025500     05  WS-DIFF-ENTRY OCCURS 11 TIMES.
025600         10  DIFF-ACTIVE-SW      PIC X(01).
025700             88  DIFF-IS-ACTIVE       VALUE "Y".
025800         10  DIFF-REC-LABEL      PIC X(10).
025900         10  DIFF-ECO-LABEL      PIC X(10).
026000         10  DIFF-AMOUNT         PIC S9(07).
026100
026200** CUSTOM-PLAN TABLE -- ONE ADJUSTABLE ITEM PER COVERAGE A..K,
026300** COMPUTED PER THE BUSINESS RULE BUT NOT CARRIED TO ANY FILE OR
026400** REPORT IN THIS BATCH -- SEE REMARKS
026500 01  WS-CUSTOM-PLAN-TABLE.
026600     05  WS-CUSTOM-ENTRY OCCURS 11 TIMES.
026700         10  CUST-CODE           PIC X(01).
026800         10  CUST-CURRENT        PIC 9(01).
026900         10  CUST-MIN            PIC 9(01).
027000         10  CUST-MAX            PIC 9(01).
027100
027200** RADAR SCORER WORK AREA -- RAW VALUES CARRY FOUR DECIMAL PLACES
027300 01  WS-RADAR-WORK.
027400     05  WX-RAW-PASSENGER        PIC S9(3)V9(4) COMP.
027500     05  WX-RAW-VEHICLE          PIC S9(3)V9(4) COMP.
027600     05  WX-RAW-LIABILITY        PIC S9(3)V9(4) COMP.
027700     05  WX-RAW-SERVICE          PIC S9(3)V9(4) COMP.
027800     05  WX-RAW-BUDGET           PIC S9(3)V9(4) COMP.
027900     05  WX-NORM-VAL             PIC S9(3)V9(4) COMP.
028000     05  WX-WEIGHT-SUM           PIC S9(3)V9(4) COMP.
028100     05  WX-ACTIVE-COUNT         PIC S9(3) COMP.
028200     05  WX-INDEX-SUM            PIC S9(4) COMP.
028300     05  WX-BASE-VAL             PIC S9(3)V9(4) COMP.
028400     05  WX-JITTER               PIC S9(3) COMP.
028500     05  WX-DIM-ORDINAL          PIC S9(3) COMP.
028600     05  WX-DIVIDE-REM           PIC S9(4) COMP.
028700     05  WX-DIM-SUM              PIC S9(4) COMP.
028800     05  WX-VISUAL-VAL           PIC S9(3) COMP.
028900     05  WX-VISUAL-TABLE.
029000         10  WX-VISUAL OCCURS 5 TIMES  PIC S9(3) COMP.
029100
029200** PERSONA-TAG BUILDER WORK AREA
029300 01  WS-TAG-WORK.
029400     05  WX-TAG-STRING           PIC X(50) VALUE SPACES.
029500     05  WX-TAG-CUR-LEN          PIC S9(4) COMP VALUE 0.
029600     05  WX-ONE-TAG              PIC X(19) VALUE SPACES.
029700     05  WX-TAG-NEW-LEN          PIC S9(4) COMP.
029800     05  WX-QUESTION-SUB         PIC S9(3) COMP.
029900     05  WX-ANSWER-VAL           PIC 9(01).
030000
030100** VALIDATOR WORK AREA
030200 01  WS-EDIT-WORK.
030300     05  WX-CAR-AGE-CHK          PIC S9(3) COMP.
030400     05  WX-PLATE-CLEAN          PIC X(08) VALUE SPACES.
030500     05  WX-PLATE-CLEAN-LEN      PIC S9(3) COMP.
030600     05  WX-PLATE-SUB             PIC S9(3) COMP.
030700     05  WX-PLATE-CHAR           PIC X(01).
030800     05  WX-PLATE-OK-SW          PIC X(01).
030900         88  WX-PLATE-OK                 VALUE "Y".
031000
031100 01  WS-RUN-PARMS.
031200     05  WS-RUN-YEAR             PIC 9(04) VALUE 2026.
031300
031400** REPORT PAGE HEADER LINE
031500 01  WS-HDR-LINE.
031600     05  FILLER       PIC X(39) VALUE
031700         "AI AUTO-INSURANCE RECOMMENDATION REPORT".
031800     05  FILLER       PIC X(16) VALUE SPACES.
031900     05  FILLER       PIC X(10) VALUE "RUN YEAR: ".
032000     05  HL-YEAR      PIC 9(04).
032100     05  FILLER       PIC X(08) VALUE "   PAGE ".
032200     05  HL-PAGE      PIC ZZ9.
032300     05  FILLER       PIC X(52) VALUE SPACES.
032400
032500 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
032600
032700** APPLICANT LINE
032800 01  WS-APPL-LINE.
032900     05  AL-SEQ        PIC 9(06).
033000     05  FILLER        PIC X(02) VALUE SPACES.
033100     05  AL-USERID     PIC X(12).
033200     05  FILLER        PIC X(02) VALUE SPACES.
033300     05  AL-NAME       PIC X(20).
033400     05  FILLER        PIC X(02) VALUE SPACES.
033500     05  AL-PACKAGE    PIC X(08).
033600     05  FILLER        PIC X(02) VALUE SPACES.
033700     05  AL-AGE        PIC 9(02).
033800     05  FILLER        PIC X(02) VALUE SPACES.
033900     05  AL-COMPULSORY PIC ZZZ,ZZ9.
034000     05  FILLER        PIC X(02) VALUE SPACES.
034100     05  AL-VOLUNTARY  PIC ZZZ,ZZ9.
034200     05  FILLER        PIC X(02) VALUE SPACES.
034300     05  AL-FINAL      PIC ZZZ,ZZ9.
034400     05  FILLER        PIC X(49) VALUE SPACES.
034500
034600** PLAN-CODE LINE
034700 01  WS-CODE-LINE.
034800     05  FILLER        PIC X(13) VALUE "  PLAN CODE: ".
034900     05  CL-REC-CODE   PIC X(33).
035000     05  FILLER        PIC X(11) VALUE "  ECONOMY: ".
035100     05  CL-ECO-CODE   PIC X(33).
035200     05  FILLER        PIC X(08) VALUE " FINAL: ".
035300     05  CL-ECO-FINAL  PIC ZZZ,ZZ9.
035400     05  FILLER        PIC X(27) VALUE SPACES.
035500
035600** RADAR LINE
035700 01  WS-RADAR-LINE.
035800     05  FILLER        PIC X(21) VALUE "  RADAR -- PASSENGER:".
035900     05  RL-PASSENGER  PIC ZZ9.
036000     05  FILLER        PIC X(09) VALUE " VEHICLE:".
036100     05  RL-VEHICLE    PIC ZZ9.
036200     05  FILLER        PIC X(11) VALUE " LIABILITY:".
036300     05  RL-LIABILITY  PIC ZZ9.
036400     05  FILLER        PIC X(09) VALUE " SERVICE:".
036500     05  RL-SERVICE    PIC ZZ9.
036600     05  FILLER        PIC X(08) VALUE " BUDGET:".
036700     05  RL-BUDGET     PIC ZZ9.
036800     05  FILLER        PIC X(59) VALUE SPACES.
036900
037000** PERSONA-TAGS LINE
037100 01  WS-TAGS-LINE.
037200     05  FILLER        PIC X(16) VALUE "  PERSONA TAGS: ".
037300     05  TL-TAGS       PIC X(50).
037400     05  FILLER        PIC X(66) VALUE SPACES.
037500
037600** COMMENTARY LINES -- RECOMMENDED AND ECONOMY
037700 01  WS-COMM-LINE-1.
037800     05  FILLER        PIC X(25) VALUE
037900         "  BASED ON YOUR CAR (AGE ".
038000     05  C1-AGE        PIC 9(02).
038100     05  FILLER        PIC X(25) VALUE
038200         " YEARS) WE RECOMMEND THE ".
038300     05  C1-PACKAGE-NAME PIC X(13).
038400     05  FILLER        PIC X(01) VALUE ".".
038500     05  FILLER        PIC X(66) VALUE SPACES.
038600
038700 01  WS-COMM-LINE-2.
038800     05  FILLER        PIC X(26) VALUE
038900         "  ECONOMY OPTION SAVES NT$".
039000     05  C2-SAVINGS    PIC -ZZZ,ZZ9.
039100     05  FILLER        PIC X(25) VALUE
039200         " VS THE RECOMMENDED PLAN.".
039300     05  FILLER        PIC X(73) VALUE SPACES.
039400
039500** ITEM LINE -- ONE PER RECOMMENDED-PLAN ITEM
039600 01  WS-ITEM-LINE.
039700     05  FILLER        PIC X(09) VALUE "    ITEM ".
039800     05  IL-CODE       PIC X(01).
039900     05  FILLER        PIC X(03) VALUE " - ".
040000     05  IL-NAME       PIC X(18).
040100     05  FILLER        PIC X(05) VALUE " LVL ".
040200     05  IL-INDEX      PIC 9(01).
040300     05  FILLER        PIC X(01) VALUE " ".
040400     05  IL-LABEL      PIC X(10).
040500     05  FILLER        PIC X(02) VALUE SPACES.
040600     05  IL-PREMIUM    PIC ZZZ,ZZ9.
040700     05  FILLER        PIC X(75) VALUE SPACES.
040800
040900** DIFF LINE -- ONE PER PLAN-DIFF CHANGE
041000 01  WS-DIFF-LINE.
041100     05  FILLER        PIC X(11) VALUE "    CHANGE ".
041200     05  DL-CODE       PIC X(01).
041300     05  FILLER        PIC X(03) VALUE " - ".
041400     05  DL-NAME       PIC X(18).
041500     05  FILLER        PIC X(07) VALUE "  REC: ".
041600     05  DL-REC-LABEL  PIC X(10).
041700     05  FILLER        PIC X(07) VALUE "  ECO: ".
041800     05  DL-ECO-LABEL  PIC X(10).
041900     05  FILLER        PIC X(16) VALUE "  PREMIUM DIFF: ".
042000     05  DL-DIFF       PIC -ZZZ,ZZ9.
042100     05  FILLER        PIC X(41) VALUE SPACES.
042200
042300** TOTALS-PAGE LINES
042400 01  WS-TOT-READ-LINE.
042500     05  FILLER        PIC X(13) VALUE "RECORDS READ:".
042600     05  TR-VAL        PIC ZZZ,ZZ9.
042700     05  FILLER        PIC X(112) VALUE SPACES.
042800
042900 01  WS-TOT-REJ-LINE.
043000     05  FILLER        PIC X(17) VALUE "RECORDS REJECTED:".
043100     05  TJ-VAL        PIC ZZZ,ZZ9.
043200     05  FILLER        PIC X(108) VALUE SPACES.
043300
043400 01  WS-TOT-PROC-LINE.
043500     05  FILLER        PIC X(18) VALUE "RECORDS PROCESSED:".
043600     05  TP-VAL        PIC ZZZ,ZZ9.
043700     05  FILLER        PIC X(107) VALUE SPACES.
043800
043900 01  WS-TOT-PKG-LINE.
044000     05  FILLER        PIC X(08) VALUE "PACKAGE ".
044100     05  TG-NAME       PIC X(08).
044200     05  FILLER        PIC X(07) VALUE " COUNT:".
044300     05  TG-COUNT      PIC ZZZ,ZZ9.
044400     05  FILLER        PIC X(22) VALUE
044500         " SUM OF FINAL AMOUNTS:".
044600     05  TG-SUM        PIC ZZZ,ZZZ,ZZ9.
044700     05  FILLER        PIC X(69) VALUE SPACES.
044800
044900 01  WS-TOT-GRAND-LINE.
045000     05  GL-LABEL      PIC X(43).
045100     05  GL-VAL        PIC -ZZZ,ZZZ,ZZ9.
045200     05  FILLER        PIC X(77) VALUE SPACES.
045300
045400 LINKAGE SECTION.
045500
045600 PROCEDURE DIVISION.
045700
045800 000-HOUSEKEEPING.
045900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
046000******** OPEN FILES, PRIME THE READ, ABEND ON AN EMPTY INPUT FILE
046100     DISPLAY "******** BEGIN JOB RECEDIT ********".
046200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
046300     PERFORM 900-READ-APPLICANT THRU 900-EXIT.
046400     IF WS-NO-MORE-DATA
046500         MOVE "EMPTY INPUT FILE - NOTHING TO PROCESS"
046600              TO ABEND-REASON
046700         MOVE ZERO TO EXPECTED-VAL
046800         MOVE ZERO TO ACTUAL-VAL
046900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
047000     MOVE WS-RUN-YEAR TO HL-YEAR.
047100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
047200
047300 100-MAINLINE.
047400     MOVE "100-MAINLINE" TO PARA-NAME.
047500     PERFORM 150-LOOP-ONE-RECORD THRU 150-EXIT
047600         UNTIL WS-NO-MORE-DATA.
047700     GO TO 100-EXIT.
047800
047900 150-LOOP-ONE-RECORD.
048000     MOVE "150-LOOP-ONE-RECORD" TO PARA-NAME.
048100     ADD 1 TO WS-RECORDS-READ.
048200     MOVE "N" TO WS-REJECT-SW.
048300     PERFORM 300-VALIDATE-APPLICANT THRU 300-EXIT.
048400     IF WS-RECORD-REJECTED
048500         ADD 1 TO WS-RECORDS-REJECTED
048600         PERFORM 920-WRITE-ERRFILE THRU 920-EXIT
048700     ELSE
048800         PERFORM 200-PROCESS-APPLICANT THRU 200-EXIT
048900     END-IF.
049000     PERFORM 900-READ-APPLICANT THRU 900-EXIT.
049100 150-EXIT.
049200     EXIT.
049300 100-EXIT.
049400     EXIT.
049500
049600 999-CLEANUP.
049700     MOVE "999-CLEANUP" TO PARA-NAME.
049800     PERFORM 780-WRITE-TOTALS-PAGE THRU 780-EXIT.
049900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050000     DISPLAY "******** END JOB RECEDIT ********".
050100     STOP RUN.
050200
050300******************************************************************
050400*    APPLICANT-LEVEL PROCESSING
050500******************************************************************
050600
050700 200-PROCESS-APPLICANT.
050800     MOVE "200-PROCESS-APPLICANT" TO PARA-NAME.
050900******** STEPS 3-13 OF THE BATCH ORCHESTRATOR FOR ONE APPLICANT
051000******** THAT PASSED THE INPUT EDITS
051100     PERFORM 400-CALL-ENGINE THRU 400-EXIT.
051200
051300     PERFORM 505-COPY-INDEX-TABLE THRU 505-EXIT
051400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
051500     PERFORM 500-BUILD-CODE-STRING THRU 500-EXIT.
051600     MOVE WX-CUR-CODE-STRING TO REC-INSURANCE-CODE.
051700
051800     PERFORM 540-BUILD-ECONOMY-PLAN THRU 540-EXIT.
051900
052000     PERFORM 546-COPY-ECO-TO-CUR THRU 546-EXIT
052100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
052200     PERFORM 500-BUILD-CODE-STRING THRU 500-EXIT.
052300     MOVE WX-CUR-CODE-STRING TO REC-ECONOMY-CODE.
052400     PERFORM 545-PRICE-INDEX-VECTOR THRU 545-EXIT.
052500     COMPUTE WS-ECO-FINAL =
052600             ENG-COMPULSORY-PREM + WX-CUR-VOLUNTARY-PREM.
052700
052800     PERFORM 580-BUILD-CUSTOM-PLAN THRU 580-EXIT.
052900     PERFORM 560-BUILD-PLAN-DIFF THRU 560-EXIT.
053000     PERFORM 605-CALC-RADAR-SCORES THRU 605-EXIT.
053100     PERFORM 620-BUILD-PERSONA-TAGS THRU 620-EXIT.
053200     PERFORM 660-ASSIGN-USER-ID THRU 660-EXIT.
053300
053400     MOVE APP-SEQ-NO         TO REC-SEQ-NO.
053500     MOVE ENG-PACKAGE        TO REC-PACKAGE.
053600     MOVE ENG-CAR-AGE        TO REC-CAR-AGE.
053700     MOVE ENG-COMPULSORY-PREM TO REC-COMPULSORY-PREM.
053800     MOVE ENG-VOLUNTARY-PREM  TO REC-VOLUNTARY-PREM.
053900     MOVE ENG-FINAL-AMOUNT    TO REC-FINAL-AMOUNT.
054000     MOVE WS-ECO-FINAL        TO REC-ECONOMY-FINAL.
054100     COMPUTE REC-TOTAL-SAVINGS =
054200             ENG-VOLUNTARY-PREM - WX-CUR-VOLUNTARY-PREM.
054300     MOVE WX-VISUAL(1)       TO REC-RADAR-PASSENGER.
054400     MOVE WX-VISUAL(2)       TO REC-RADAR-VEHICLE.
054500     MOVE WX-VISUAL(3)       TO REC-RADAR-LIABILITY.
054600     MOVE WX-VISUAL(4)       TO REC-RADAR-SERVICE.
054700     MOVE WX-VISUAL(5)       TO REC-RADAR-BUDGET.
054800     MOVE WX-TAG-STRING      TO REC-PERSONA-TAGS.
054900
055000     PERFORM 910-WRITE-RECDETAIL THRU 910-EXIT.
055100     PERFORM 740-WRITE-APPLICANT-BLOCK THRU 740-EXIT.
055200     PERFORM 760-ACCUMULATE-TOTALS THRU 760-EXIT.
055300 200-EXIT.
055400     EXIT.
055500
055600 505-COPY-INDEX-TABLE.
055700     MOVE "505-COPY-INDEX-TABLE" TO PARA-NAME.
055800     MOVE WS-REC-INDEX(WS-SUB) TO WX-CUR-INDEX(WS-SUB).
055900 505-EXIT.
056000     EXIT.
056100
056200 546-COPY-ECO-TO-CUR.
056300     MOVE "546-COPY-ECO-TO-CUR" TO PARA-NAME.
056400     MOVE WS-ECO-INDEX(WS-SUB) TO WX-CUR-INDEX(WS-SUB).
056500 546-EXIT.
056600     EXIT.
056700
056800******************************************************************
056900*    INPUT VALIDATOR -- FIRST FAILING CHECK WINS
057000******************************************************************
057100
057200 300-VALIDATE-APPLICANT.
057300     MOVE "300-VALIDATE-APPLICANT" TO PARA-NAME.
057400     MOVE APP-SEQ-NO TO ERR-SEQ-NO.
057500
057600     PERFORM 310-CHECK-ID-FORMAT THRU 310-EXIT.
057700     IF WS-RECORD-REJECTED
057800         GO TO 300-EXIT.
057900
058000     PERFORM 320-CHECK-PLATE-FORMAT THRU 320-EXIT.
058100     IF WS-RECORD-REJECTED
058200         GO TO 300-EXIT.
058300
058400     PERFORM 330-CHECK-DISPLACEMENT THRU 330-EXIT.
058500     IF WS-RECORD-REJECTED
058600         GO TO 300-EXIT.
058700
058800     PERFORM 340-CHECK-VEHICLE-AGE THRU 340-EXIT.
058900 300-EXIT.
059000     EXIT.
059100
059200 310-CHECK-ID-FORMAT.
059300     MOVE "310-CHECK-ID-FORMAT" TO PARA-NAME.
059400******** POSITION 1 A-Z, POSITION 2 1 OR 2, POSITIONS 3-10 DIGITS
059500     IF APP-ID-NUMBER(1:1) NOT ALPHABETIC-UPPER
059600         MOVE "INVALID_ID_FORMAT   " TO ERR-CODE
059700         MOVE "NATIONAL ID MUST START WITH A LETTER A-Z"
059800              TO ERR-MESSAGE
059900         MOVE "Y" TO WS-REJECT-SW
060000         GO TO 310-EXIT.
060100
060200     IF APP-ID-NUMBER(2:1) NOT = "1" AND
060300        APP-ID-NUMBER(2:1) NOT = "2"
060400         MOVE "INVALID_ID_FORMAT   " TO ERR-CODE
060500         MOVE "NATIONAL ID GENDER DIGIT MUST BE 1 OR 2"
060600              TO ERR-MESSAGE
060700         MOVE "Y" TO WS-REJECT-SW
060800         GO TO 310-EXIT.
060900
061000     IF APP-ID-NUMBER(3:8) NOT NUMERIC
061100         MOVE "INVALID_ID_FORMAT   " TO ERR-CODE
061200         MOVE "NATIONAL ID POSITIONS 3-10 MUST BE DIGITS"
061300              TO ERR-MESSAGE
061400         MOVE "Y" TO WS-REJECT-SW.
061500 310-EXIT.
061600     EXIT.
061700
061800 320-CHECK-PLATE-FORMAT.
061900     MOVE "320-CHECK-PLATE-FORMAT" TO PARA-NAME.
062000******** STRIP HYPHENS FROM THE MEANINGFUL (TRIMMED) PART OF THE
062100******** PLATE, THEN CHECK 4-7 CHARS OF UPPERCASE LETTERS/DIGITS
062200     MOVE ZERO TO WS-STRLTH-LEN.
062300     CALL "STRLTH" USING APP-PLATE, WS-STRLTH-LEN.
062400
062500     MOVE SPACES TO WX-PLATE-CLEAN.
062600     MOVE ZERO TO WX-PLATE-CLEAN-LEN.
062700     MOVE "Y" TO WX-PLATE-OK-SW.
062800
062900     IF WS-STRLTH-LEN > ZERO
063000         PERFORM 325-SCAN-PLATE-CHAR THRU 325-EXIT
063100             VARYING WX-PLATE-SUB FROM 1 BY 1 UNTIL
063200             WX-PLATE-SUB > WS-STRLTH-LEN.
063300
063400     IF WX-PLATE-CLEAN-LEN < 4 OR WX-PLATE-CLEAN-LEN > 7
063500         MOVE "N" TO WX-PLATE-OK-SW.
063600
063700     IF NOT WX-PLATE-OK
063800         MOVE "INVALID_PLATE_FORMAT" TO ERR-CODE
063900         MOVE "LICENSE PLATE MUST BE 4-7 LETTERS OR DIGITS"
064000              TO ERR-MESSAGE
064100         MOVE "Y" TO WS-REJECT-SW.
064200 320-EXIT.
064300     EXIT.
064400
064500 325-SCAN-PLATE-CHAR.
064600     MOVE "325-SCAN-PLATE-CHAR" TO PARA-NAME.
064700     MOVE APP-PLATE(WX-PLATE-SUB:1) TO WX-PLATE-CHAR.
064800     IF WX-PLATE-CHAR = WX-HYPHEN-CHAR
064900         GO TO 325-EXIT.
065000
065100     IF WX-PLATE-CHAR NOT ALPHABETIC-UPPER AND
065200        WX-PLATE-CHAR NOT NUMERIC
065300         MOVE "N" TO WX-PLATE-OK-SW
065400         GO TO 325-EXIT.
065500
065600     ADD 1 TO WX-PLATE-CLEAN-LEN.
065700     IF WX-PLATE-CLEAN-LEN NOT > 8
065800         MOVE WX-PLATE-CHAR
065900              TO WX-PLATE-CLEAN(WX-PLATE-CLEAN-LEN:1).
066000 325-EXIT.
066100     EXIT.
066200
066300 330-CHECK-DISPLACEMENT.
066400     MOVE "330-CHECK-DISPLACEMENT" TO PARA-NAME.
066500     IF APP-DISPLACEMENT = ZERO
066600         MOVE "CAR_DATA_MISMATCH   " TO ERR-CODE
066700         MOVE "ENGINE DISPLACEMENT MUST BE GREATER THAN ZERO"
066800              TO ERR-MESSAGE
066900         MOVE "Y" TO WS-REJECT-SW.
067000 330-EXIT.
067100     EXIT.
067200
067300 340-CHECK-VEHICLE-AGE.
067400     MOVE "340-CHECK-VEHICLE-AGE" TO PARA-NAME.
067500     COMPUTE WX-CAR-AGE-CHK = WS-RUN-YEAR - APP-REG-YEAR.
067600
067700     IF WX-CAR-AGE-CHK < 0
067800         MOVE "CAR_DATA_MISMATCH   " TO ERR-CODE
067900         MOVE "REGISTRATION YEAR EXCEEDS CURRENT YEAR"
068000              TO ERR-MESSAGE
068100         MOVE "Y" TO WS-REJECT-SW
068200         GO TO 340-EXIT.
068300
068400     IF WX-CAR-AGE-CHK > 50
068500         MOVE "CAR_DATA_MISMATCH   " TO ERR-CODE
068600         MOVE "VEHICLE AGE OUT OF RANGE" TO ERR-MESSAGE
068700         MOVE "Y" TO WS-REJECT-SW.
068800 340-EXIT.
068900     EXIT.
069000
069100******************************************************************
069200*    RECOMMENDATION ENGINE CALL
069300******************************************************************
069400
069500 400-CALL-ENGINE.
069600     MOVE "400-CALL-ENGINE" TO PARA-NAME.
069700     MOVE APP-REG-YEAR       TO ENG-REG-YEAR.
069800     MOVE WS-RUN-YEAR        TO ENG-CURRENT-YEAR.
069900     MOVE APP-DISPLACEMENT   TO ENG-DISPLACEMENT.
070000     MOVE APP-QA-FLAG        TO ENG-QA-FLAG.
070100     MOVE APP-QA-PASSENGER   TO ENG-QA-PASSENGER.
070200     MOVE APP-QA-VEHICLE     TO ENG-QA-VEHICLE.
070300     MOVE APP-QA-LIABILITY   TO ENG-QA-LIABILITY.
070400     MOVE APP-QA-SERVICE     TO ENG-QA-SERVICE.
070500     MOVE APP-QA-BUDGET      TO ENG-QA-BUDGET.
070600     MOVE APP-TARGET-AMOUNT  TO ENG-TARGET-AMOUNT.
070700
070800     CALL "RECENGIN" USING WS-ENGINE-REC, WS-RETURN-CD.
070900
071000     PERFORM 405-COPY-ENG-INDEX THRU 405-EXIT
071100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
071200 400-EXIT.
071300     EXIT.
071400
071500 405-COPY-ENG-INDEX.
071600     MOVE "405-COPY-ENG-INDEX" TO PARA-NAME.
071700     MOVE ENG-INDEX(WS-SUB) TO WS-REC-INDEX(WS-SUB).
071800 405-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200*    INSURANCE-CODE STRING BUILDER -- SHARED BY THE RECOMMENDED
072300*    AND ECONOMY PLANS, OPERATES ON WX-CUR-INDEX
072400******************************************************************
072500
072600 500-BUILD-CODE-STRING.
072700     MOVE "500-BUILD-CODE-STRING" TO PARA-NAME.
072800     MOVE SPACES TO WX-CUR-CODE-STRING.
072900     MOVE 1 TO WX-CUR-POS.
073000     PERFORM 510-APPEND-ONE-CODE THRU 510-EXIT
073100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
073200 500-EXIT.
073300     EXIT.
073400
073500 510-APPEND-ONE-CODE.
073600     MOVE "510-APPEND-ONE-CODE" TO PARA-NAME.
073700     IF WX-CUR-INDEX(WS-SUB) NOT > ZERO
073800         GO TO 510-EXIT.
073900
074000     MOVE CM-CODE(WS-SUB) TO WX-CUR-CODE-STRING(WX-CUR-POS:1).
074100     ADD 1 TO WX-CUR-POS.
074200     MOVE WX-CUR-INDEX(WS-SUB) TO WX-ONE-DIGIT.
074300     MOVE WX-ONE-DIGIT TO WX-CUR-CODE-STRING(WX-CUR-POS:1).
074400     ADD 1 TO WX-CUR-POS.
074500 510-EXIT.
074600     EXIT.
074700
074800******************************************************************
074900*    PRICING PARAGRAPH -- SUMS THE VOLUNTARY PREMIUM FOR WHATEVER
075000*    INDEX VECTOR IS CURRENTLY LOADED IN WX-CUR-INDEX.  USED ONLY
075100*    FOR THE ECONOMY PLAN -- THE RECOMMENDED PLAN'S PREMIUM IS
075200*    ALREADY RETURNED BY RECENGIN.
075300******************************************************************
075400
075500 545-PRICE-INDEX-VECTOR.
075600     MOVE "545-PRICE-INDEX-VECTOR" TO PARA-NAME.
075700     MOVE ZERO TO WX-CUR-VOLUNTARY-PREM.
075800     PERFORM 547-PRICE-ONE-CVG THRU 547-EXIT
075900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
076000 545-EXIT.
076100     EXIT.
076200
076300 547-PRICE-ONE-CVG.
076400     MOVE "547-PRICE-ONE-CVG" TO PARA-NAME.
076500     IF WX-CUR-INDEX(WS-SUB) NOT > ZERO
076600         GO TO 547-EXIT.
076700
076800     PERFORM 565-FIND-VOL-ENTRY THRU 565-EXIT.
076900     IF WX-RATE-FOUND
077000         ADD WX-FOUND-PREMIUM TO WX-CUR-VOLUNTARY-PREM.
077100 547-EXIT.
077200     EXIT.
077300
077400******************************************************************
077500*    VOLUNTARY RATE-TABLE LOOKUP -- GIVEN CM-CODE(WS-SUB) AND
077600*    WX-CUR-INDEX(WS-SUB), RETURNS THE LABEL AND PREMIUM IF ANY
077700******************************************************************
077800
077900 565-FIND-VOL-ENTRY.
078000     MOVE "565-FIND-VOL-ENTRY" TO PARA-NAME.
078100     MOVE "N" TO WX-RATE-FOUND-SW.
078200     PERFORM 567-SCAN-VOL-TABLE THRU 567-EXIT
078300         VARYING WS-SUB2 FROM 1 BY 1 UNTIL
078400         WS-SUB2 > 38 OR WX-RATE-FOUND.
078500 565-EXIT.
078600     EXIT.
078700
078800 567-SCAN-VOL-TABLE.
078900     MOVE "567-SCAN-VOL-TABLE" TO PARA-NAME.
079000     IF VT-CODE(WS-SUB2) = CM-CODE(WS-SUB) AND
079100        VT-INDEX(WS-SUB2) = WX-CUR-INDEX(WS-SUB)
079200         MOVE VT-LABEL(WS-SUB2)   TO WX-FOUND-LABEL
079300         MOVE VT-PREMIUM(WS-SUB2) TO WX-FOUND-PREMIUM
079400         MOVE "Y" TO WX-RATE-FOUND-SW.
079500 567-EXIT.
079600     EXIT.
079700
079800******************************************************************
079900*    ECONOMY-PLAN BUILDER
080000******************************************************************
080100
080200 540-BUILD-ECONOMY-PLAN.
080300     MOVE "540-BUILD-ECONOMY-PLAN" TO PARA-NAME.
080400     PERFORM 542-BUILD-ONE-ECO-CVG THRU 542-EXIT
080500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
080600 540-EXIT.
080700     EXIT.
080800
080900 542-BUILD-ONE-ECO-CVG.
081000     MOVE "542-BUILD-ONE-ECO-CVG" TO PARA-NAME.
081100     IF WS-REC-INDEX(WS-SUB) NOT > ZERO
081200         MOVE ZERO TO WS-ECO-INDEX(WS-SUB)
081300         GO TO 542-EXIT.
081400
081500     IF CM-CODE(WS-SUB) = "E"
081600         MOVE 4 TO WS-ECO-INDEX(WS-SUB)
081700     ELSE
081800         MOVE 1 TO WS-ECO-INDEX(WS-SUB).
081900 542-EXIT.
082000     EXIT.
082100
082200******************************************************************
082300*    CUSTOM-PLAN BUILDER -- MIN = 1 FOR A-D, MIN = 0 OTHERWISE
082400******************************************************************
082500
082600 580-BUILD-CUSTOM-PLAN.
082700     MOVE "580-BUILD-CUSTOM-PLAN" TO PARA-NAME.
082800     PERFORM 582-BUILD-ONE-CUST-ITEM THRU 582-EXIT
082900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
083000 580-EXIT.
083100     EXIT.
083200
083300 582-BUILD-ONE-CUST-ITEM.
083400     MOVE "582-BUILD-ONE-CUST-ITEM" TO PARA-NAME.
083500     MOVE CM-CODE(WS-SUB)       TO CUST-CODE(WS-SUB).
083600     MOVE WS-REC-INDEX(WS-SUB)  TO CUST-CURRENT(WS-SUB).
083700     MOVE CM-MAX-INDEX(WS-SUB)  TO CUST-MAX(WS-SUB).
083800     IF WS-SUB < 5
083900         MOVE 1 TO CUST-MIN(WS-SUB)
084000     ELSE
084100         MOVE 0 TO CUST-MIN(WS-SUB).
084200 582-EXIT.
084300     EXIT.
084400
084500******************************************************************
084600*    PLAN-DIFF CALCULATOR
084700******************************************************************
084800
084900 560-BUILD-PLAN-DIFF.
085000     MOVE "560-BUILD-PLAN-DIFF" TO PARA-NAME.
085100     PERFORM 562-BUILD-ONE-DIFF THRU 562-EXIT
085200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
085300 560-EXIT.
085400     EXIT.
085500
085600 562-BUILD-ONE-DIFF.
085700     MOVE "562-BUILD-ONE-DIFF" TO PARA-NAME.
085800     MOVE "N" TO DIFF-ACTIVE-SW(WS-SUB).
085900     IF WS-REC-INDEX(WS-SUB) = WS-ECO-INDEX(WS-SUB)
086000         GO TO 562-EXIT.
086100
086200     MOVE "Y" TO DIFF-ACTIVE-SW(WS-SUB).
086300     MOVE "NONE      " TO DIFF-REC-LABEL(WS-SUB).
086400     MOVE "NONE      " TO DIFF-ECO-LABEL(WS-SUB).
086500     MOVE ZERO TO DIFF-AMOUNT(WS-SUB).
086600
086700     MOVE WS-REC-INDEX(WS-SUB) TO WX-CUR-INDEX(WS-SUB).
086800     PERFORM 565-FIND-VOL-ENTRY THRU 565-EXIT.
086900     IF WX-RATE-FOUND
087000         MOVE WX-FOUND-LABEL TO DIFF-REC-LABEL(WS-SUB)
087100         ADD WX-FOUND-PREMIUM TO DIFF-AMOUNT(WS-SUB).
087200
087300     MOVE WS-ECO-INDEX(WS-SUB) TO WX-CUR-INDEX(WS-SUB).
087400     PERFORM 565-FIND-VOL-ENTRY THRU 565-EXIT.
087500     IF WX-RATE-FOUND
087600         MOVE WX-FOUND-LABEL TO DIFF-ECO-LABEL(WS-SUB)
087700         SUBTRACT WX-FOUND-PREMIUM FROM DIFF-AMOUNT(WS-SUB).
087800 562-EXIT.
087900     EXIT.
088000
088100******************************************************************
088200*    RADAR SCORER
088300******************************************************************
088400
088500 605-CALC-RADAR-SCORES.
088600     MOVE "605-CALC-RADAR-SCORES" TO PARA-NAME.
088700     MOVE ZERO TO WX-INDEX-SUM.
088800     PERFORM 602-SUM-ONE-INDEX THRU 602-EXIT
088900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
089000
089100     PERFORM 610-CALC-PASSENGER THRU 610-EXIT.
089200     PERFORM 612-CALC-VEHICLE THRU 612-EXIT.
089300     PERFORM 614-CALC-LIABILITY THRU 614-EXIT.
089400     PERFORM 616-CALC-SERVICE THRU 616-EXIT.
089500     PERFORM 618-CALC-BUDGET THRU 618-EXIT.
089600
089700     MOVE 1 TO WX-DIM-ORDINAL.
089800     MOVE WX-RAW-PASSENGER TO WX-BASE-VAL.
089900     PERFORM 630-MAP-ONE-DIMENSION THRU 630-EXIT.
090000
090100     MOVE 2 TO WX-DIM-ORDINAL.
090200     MOVE WX-RAW-VEHICLE TO WX-BASE-VAL.
090300     PERFORM 630-MAP-ONE-DIMENSION THRU 630-EXIT.
090400
090500     MOVE 3 TO WX-DIM-ORDINAL.
090600     MOVE WX-RAW-LIABILITY TO WX-BASE-VAL.
090700     PERFORM 630-MAP-ONE-DIMENSION THRU 630-EXIT.
090800
090900     MOVE 4 TO WX-DIM-ORDINAL.
091000     MOVE WX-RAW-SERVICE TO WX-BASE-VAL.
091100     PERFORM 630-MAP-ONE-DIMENSION THRU 630-EXIT.
091200
091300     MOVE 5 TO WX-DIM-ORDINAL.
091400     MOVE WX-RAW-BUDGET TO WX-BASE-VAL.
091500     PERFORM 630-MAP-ONE-DIMENSION THRU 630-EXIT.
091600 605-EXIT.
091700     EXIT.
091800
091900 602-SUM-ONE-INDEX.
092000     MOVE "602-SUM-ONE-INDEX" TO PARA-NAME.
092100     ADD WS-REC-INDEX(WS-SUB) TO WX-INDEX-SUM.
092200 602-EXIT.
092300     EXIT.
092400
092500******** NORMALIZE(CODE,INDEX) -- SUBSCRIPT WS-SUB SELECTS THE
092600******** COVERAGE, RESULT LEFT IN WX-NORM-VAL
092700 625-NORMALIZE-ONE.
092800     MOVE "625-NORMALIZE-ONE" TO PARA-NAME.
092900     IF WS-REC-INDEX(WS-SUB) NOT > ZERO
093000         MOVE ZERO TO WX-NORM-VAL
093100         GO TO 625-EXIT.
093200
093300     IF CM-MAX-INDEX(WS-SUB) NOT > 1
093400         MOVE 100.0 TO WX-NORM-VAL
093500         GO TO 625-EXIT.
093600
093700     IF CM-IS-REVERSED(WS-SUB)
093800         COMPUTE WX-NORM-VAL ROUNDED =
093900            (CM-MAX-INDEX(WS-SUB) - WS-REC-INDEX(WS-SUB))
094000             / (CM-MAX-INDEX(WS-SUB) - 1) * 100
094100     ELSE
094200         COMPUTE WX-NORM-VAL ROUNDED =
094300            (WS-REC-INDEX(WS-SUB) - 1)
094400             / (CM-MAX-INDEX(WS-SUB) - 1) * 100.
094500 625-EXIT.
094600     EXIT.
094700
094800 610-CALC-PASSENGER.
094900     MOVE "610-CALC-PASSENGER" TO PARA-NAME.
095000******** DIMENSION 1 -- MEAN OF C AND D
095100     MOVE 3 TO WS-SUB.
095200     PERFORM 625-NORMALIZE-ONE THRU 625-EXIT.
095300     MOVE WX-NORM-VAL TO WX-RAW-PASSENGER.
095400
095500     MOVE 4 TO WS-SUB.
095600     PERFORM 625-NORMALIZE-ONE THRU 625-EXIT.
095700     COMPUTE WX-RAW-PASSENGER ROUNDED =
095800             (WX-RAW-PASSENGER + WX-NORM-VAL) / 2.
095900 610-EXIT.
096000     EXIT.
096100
096200 612-CALC-VEHICLE.
096300     MOVE "612-CALC-VEHICLE" TO PARA-NAME.
096400******** DIMENSION 2 -- WEIGHTED MEAN OF E(1.0), F(1.0), H(0.3),
096500******** OVER ACTIVE COVERAGES ONLY
096600     MOVE ZERO TO WX-RAW-VEHICLE.
096700     MOVE ZERO TO WX-WEIGHT-SUM.
096800
096900     MOVE 5 TO WS-SUB.
097000     IF WS-REC-INDEX(WS-SUB) > ZERO
097100         PERFORM 625-NORMALIZE-ONE THRU 625-EXIT
097200         COMPUTE WX-RAW-VEHICLE = WX-RAW-VEHICLE +
097300                 (WX-NORM-VAL * 1.0)
097400         ADD 1.0 TO WX-WEIGHT-SUM.
097500
097600     MOVE 6 TO WS-SUB.
097700     IF WS-REC-INDEX(WS-SUB) > ZERO
097800         PERFORM 625-NORMALIZE-ONE THRU 625-EXIT
097900         COMPUTE WX-RAW-VEHICLE = WX-RAW-VEHICLE +
098000                 (WX-NORM-VAL * 1.0)
098100         ADD 1.0 TO WX-WEIGHT-SUM.
098200
098300     MOVE 8 TO WS-SUB.
098400     IF WS-REC-INDEX(WS-SUB) > ZERO
098500         PERFORM 625-NORMALIZE-ONE THRU 625-EXIT
098600         COMPUTE WX-RAW-VEHICLE = WX-RAW-VEHICLE +
098700                 (WX-NORM-VAL * 0.3)
098800         ADD 0.3 TO WX-WEIGHT-SUM.
098900
099000     IF WX-WEIGHT-SUM > ZERO
099100         COMPUTE WX-RAW-VEHICLE ROUNDED =
099200                 WX-RAW-VEHICLE / WX-WEIGHT-SUM.
099300 612-EXIT.
099400     EXIT.
099500
099600 614-CALC-LIABILITY.
099700     MOVE "614-CALC-LIABILITY" TO PARA-NAME.
099800******** DIMENSION 3 -- MEAN OF A, B, AND K WHEN K IS ACTIVE
099900     MOVE 1 TO WS-SUB.
100000     PERFORM 625-NORMALIZE-ONE THRU 625-EXIT.
100100     MOVE WX-NORM-VAL TO WX-RAW-LIABILITY.
100200
100300     MOVE 2 TO WS-SUB.
100400     PERFORM 625-NORMALIZE-ONE THRU 625-EXIT.
100500     ADD WX-NORM-VAL TO WX-RAW-LIABILITY.
100600
100700     MOVE 11 TO WS-SUB.
100800     IF WS-REC-INDEX(WS-SUB) > ZERO
100900         PERFORM 625-NORMALIZE-ONE THRU 625-EXIT
101000         ADD WX-NORM-VAL TO WX-RAW-LIABILITY
101100         COMPUTE WX-RAW-LIABILITY ROUNDED =
101200                 WX-RAW-LIABILITY / 3
101300     ELSE
101400         COMPUTE WX-RAW-LIABILITY ROUNDED =
101500                 WX-RAW-LIABILITY / 2.
101600 614-EXIT.
101700     EXIT.
101800
101900 616-CALC-SERVICE.
102000     MOVE "616-CALC-SERVICE" TO PARA-NAME.
102100******** DIMENSION 4 -- MEAN OVER ACTIVE COVERAGES AMONG G, I, J
102200     MOVE ZERO TO WX-RAW-SERVICE.
102300     MOVE ZERO TO WX-ACTIVE-COUNT.
102400
102500     MOVE 7 TO WS-SUB.
102600     IF WS-REC-INDEX(WS-SUB) > ZERO
102700         PERFORM 625-NORMALIZE-ONE THRU 625-EXIT
102800         ADD WX-NORM-VAL TO WX-RAW-SERVICE
102900         ADD 1 TO WX-ACTIVE-COUNT.
103000
103100     MOVE 9 TO WS-SUB.
103200     IF WS-REC-INDEX(WS-SUB) > ZERO
103300         PERFORM 625-NORMALIZE-ONE THRU 625-EXIT
103400         ADD WX-NORM-VAL TO WX-RAW-SERVICE
103500         ADD 1 TO WX-ACTIVE-COUNT.
103600
103700     MOVE 10 TO WS-SUB.
103800     IF WS-REC-INDEX(WS-SUB) > ZERO
103900         PERFORM 625-NORMALIZE-ONE THRU 625-EXIT
104000         ADD WX-NORM-VAL TO WX-RAW-SERVICE
104100         ADD 1 TO WX-ACTIVE-COUNT.
104200
104300     IF WX-ACTIVE-COUNT > ZERO
104400         COMPUTE WX-RAW-SERVICE ROUNDED =
104500                 WX-RAW-SERVICE / WX-ACTIVE-COUNT.
104600 616-EXIT.
104700     EXIT.
104800
104900 618-CALC-BUDGET.
105000     MOVE "618-CALC-BUDGET" TO PARA-NAME.
105100******** DIMENSION 5 -- VOLUNTARY PREMIUM OF THE RECOMMENDED
105200******** VECTOR AS A PERCENT OF MAX-VOLUNTARY-PREMIUM, CAPPED 100
105300     COMPUTE WX-RAW-BUDGET ROUNDED =
105400             ENG-VOLUNTARY-PREM / WS-MAX-VOLUNTARY-PREMIUM * 100.
105500     IF WX-RAW-BUDGET > 100
105600         MOVE 100.0 TO WX-RAW-BUDGET.
105700 618-EXIT.
105800     EXIT.
105900
106000 630-MAP-ONE-DIMENSION.
106100     MOVE "630-MAP-ONE-DIMENSION" TO PARA-NAME.
106200******** VISUAL MAPPING -- BASE = ROUND-HALF-UP(70+RAW*25/100),
106300******** JITTER J = (INDEX-SUM + DIM-ORDINAL) MOD 5 - 2, CLAMP
106400******** TO [70,95]
106500     COMPUTE WX-BASE-VAL ROUNDED =
106600             70 + (WX-BASE-VAL * 25 / 100).
106700
106800     COMPUTE WX-DIM-SUM = WX-INDEX-SUM + WX-DIM-ORDINAL.
106900     DIVIDE WX-DIM-SUM BY 5
107000            GIVING WX-VISUAL-VAL REMAINDER WX-DIVIDE-REM.
107100     COMPUTE WX-JITTER = WX-DIVIDE-REM - 2.
107200
107300     COMPUTE WX-VISUAL-VAL = WX-BASE-VAL + WX-JITTER.
107400
107500     IF WX-VISUAL-VAL < 70
107600         MOVE 70 TO WX-VISUAL-VAL.
107700     IF WX-VISUAL-VAL > 95
107800         MOVE 95 TO WX-VISUAL-VAL.
107900
108000     MOVE WX-VISUAL-VAL TO WX-VISUAL(WX-DIM-ORDINAL).
108100 630-EXIT.
108200     EXIT.
108300
108400******************************************************************
108500*    PERSONA TAGGER
108600******************************************************************
108700
108800 620-BUILD-PERSONA-TAGS.
108900     MOVE "620-BUILD-PERSONA-TAGS" TO PARA-NAME.
109000     MOVE SPACES TO WX-TAG-STRING.
109100     MOVE ZERO TO WX-TAG-CUR-LEN.
109200     MOVE "N" TO WS-TAG-FULL-SW.
109300
109400     IF ENG-CAR-AGE NOT > 3
109500         MOVE "NEW-CAR-OWNER    " TO WX-ONE-TAG
109600     ELSE
109700         IF ENG-CAR-AGE NOT > 5
109800             MOVE "NEARLY-NEW-OWNER " TO WX-ONE-TAG
109900         ELSE
110000             IF ENG-CAR-AGE NOT > 10
110100                 MOVE "USED-CAR-OWNER   " TO WX-ONE-TAG
110200             ELSE
110300                 MOVE "OLD-CAR-OWNER    " TO WX-ONE-TAG.
110400     PERFORM 622-APPEND-ONE-TAG THRU 622-EXIT.
110500
110600     IF ENG-PACKAGE = "DELUXE  "
110700         MOVE "FITS-DELUXE-COVER" TO WX-ONE-TAG
110800     ELSE
110900         IF ENG-PACKAGE = "ADVANCED"
111000             MOVE "FITS-ADVANCED-COVER" TO WX-ONE-TAG
111100         ELSE
111200             MOVE "FITS-BASIC-COVER " TO WX-ONE-TAG.
111300     PERFORM 622-APPEND-ONE-TAG THRU 622-EXIT.
111400
111500     IF ENG-QA-ANSWERED
111600         MOVE 1 TO WX-QUESTION-SUB
111700         MOVE ENG-QA-PASSENGER TO WX-ANSWER-VAL
111800         PERFORM 624-TAG-ONE-QUESTION THRU 624-EXIT
111900
112000         MOVE 2 TO WX-QUESTION-SUB
112100         MOVE ENG-QA-VEHICLE TO WX-ANSWER-VAL
112200         PERFORM 624-TAG-ONE-QUESTION THRU 624-EXIT
112300
112400         MOVE 3 TO WX-QUESTION-SUB
112500         MOVE ENG-QA-LIABILITY TO WX-ANSWER-VAL
112600         PERFORM 624-TAG-ONE-QUESTION THRU 624-EXIT
112700
112800         MOVE 4 TO WX-QUESTION-SUB
112900         MOVE ENG-QA-SERVICE TO WX-ANSWER-VAL
113000         PERFORM 624-TAG-ONE-QUESTION THRU 624-EXIT
113100
113200         MOVE 5 TO WX-QUESTION-SUB
113300         MOVE ENG-QA-BUDGET TO WX-ANSWER-VAL
113400         PERFORM 624-TAG-ONE-QUESTION THRU 624-EXIT.
113500 620-EXIT.
113600     EXIT.
113700
113800 624-TAG-ONE-QUESTION.
113900     MOVE "624-TAG-ONE-QUESTION" TO PARA-NAME.
114000     IF WX-ANSWER-VAL = ZERO
114100         GO TO 624-EXIT.
114200
114300     MOVE "N" TO WX-RATE-FOUND-SW.
114400     PERFORM 626-FIND-TAG-ENTRY THRU 626-EXIT
114500         VARYING WS-SUB FROM 1 BY 1 UNTIL
114600         WS-SUB > 20 OR WX-RATE-FOUND.
114700
114800     IF WX-RATE-FOUND
114900         PERFORM 622-APPEND-ONE-TAG THRU 622-EXIT.
115000 624-EXIT.
115100     EXIT.
115200
115300 626-FIND-TAG-ENTRY.
115400     MOVE "626-FIND-TAG-ENTRY" TO PARA-NAME.
115500     IF PT-QUESTION-NBR(WS-SUB) = WX-QUESTION-SUB AND
115600        PT-ANSWER-VAL(WS-SUB) = WX-ANSWER-VAL
115700         MOVE PT-TAG-TEXT(WS-SUB) TO WX-ONE-TAG
115800         MOVE "Y" TO WX-RATE-FOUND-SW.
115900 626-EXIT.
116000     EXIT.
116100
116200******** APPEND WX-ONE-TAG TO WX-TAG-STRING, "/"-SEPARATED,
116300******** SIZE-CHECKED AGAINST THE 50-BYTE FIELD VIA STRLTH
116400 622-APPEND-ONE-TAG.
116500     MOVE "622-APPEND-ONE-TAG" TO PARA-NAME.
116600     IF WS-TAG-STRING-FULL
116700         GO TO 622-EXIT.
116800
116900     MOVE ZERO TO WX-TAG-NEW-LEN.
117000     CALL "STRLTH" USING WX-ONE-TAG, WX-TAG-NEW-LEN.
117100     IF WX-TAG-NEW-LEN = ZERO
117200         GO TO 622-EXIT.
117300
117400     IF WX-TAG-CUR-LEN = ZERO
117500         IF WX-TAG-NEW-LEN > 50
117600             MOVE "Y" TO WS-TAG-FULL-SW
117700             GO TO 622-EXIT
117800         ELSE
117900             MOVE WX-ONE-TAG(1:WX-TAG-NEW-LEN)
118000                  TO WX-TAG-STRING(1:WX-TAG-NEW-LEN)
118100             MOVE WX-TAG-NEW-LEN TO WX-TAG-CUR-LEN
118200             GO TO 622-EXIT.
118300
118400     IF WX-TAG-CUR-LEN + 1 + WX-TAG-NEW-LEN > 50
118500         MOVE "Y" TO WS-TAG-FULL-SW
118600         GO TO 622-EXIT.
118700
118800     ADD 1 TO WX-TAG-CUR-LEN.
118900     MOVE "/" TO WX-TAG-STRING(WX-TAG-CUR-LEN:1).
119000     MOVE WX-ONE-TAG(1:WX-TAG-NEW-LEN)
119100          TO WX-TAG-STRING(WX-TAG-CUR-LEN + 1:WX-TAG-NEW-LEN).
119200     ADD WX-TAG-NEW-LEN TO WX-TAG-CUR-LEN.
119300 622-EXIT.
119400     EXIT.
119500
119600******************************************************************
119700*    USER-ID ASSIGNMENT
119800******************************************************************
119900
120000 660-ASSIGN-USER-ID.
120100     MOVE "660-ASSIGN-USER-ID" TO PARA-NAME.
120200     ADD 1 TO WS-USER-SERIAL.
120300     MOVE "USR-" TO REC-USER-ID(1:4).
120400     MOVE WS-USER-SERIAL TO WX-SERIAL-EDIT.
120500     MOVE WX-SERIAL-EDIT TO REC-USER-ID(5:8).
120600 660-EXIT.
120700     EXIT.
120800
120900******************************************************************
121000*    TOTALS ACCUMULATION
121100******************************************************************
121200
121300 760-ACCUMULATE-TOTALS.
121400     MOVE "760-ACCUMULATE-TOTALS" TO PARA-NAME.
121500     ADD 1 TO WS-RECORDS-PROCESSED.
121600     ADD ENG-COMPULSORY-PREM  TO WS-TOT-COMPULSORY.
121700     ADD ENG-VOLUNTARY-PREM   TO WS-TOT-REC-VOLUNTARY.
121800     ADD ENG-FINAL-AMOUNT     TO WS-TOT-REC-FINAL.
121900     ADD WS-ECO-FINAL         TO WS-TOT-ECO-FINAL.
122000     ADD REC-TOTAL-SAVINGS    TO WS-TOT-SAVINGS.
122100
122200     IF ENG-PACKAGE = "DELUXE  "
122300         ADD 1 TO WS-DELUXE-COUNT
122400         ADD ENG-FINAL-AMOUNT TO WS-DELUXE-FINAL-SUM
122500     ELSE
122600         IF ENG-PACKAGE = "ADVANCED"
122700             ADD 1 TO WS-ADVANCED-COUNT
122800             ADD ENG-FINAL-AMOUNT TO WS-ADVANCED-FINAL-SUM
122900         ELSE
123000             ADD 1 TO WS-BASIC-COUNT
123100             ADD ENG-FINAL-AMOUNT TO WS-BASIC-FINAL-SUM.
123200 760-EXIT.
123300     EXIT.
123400
123500******************************************************************
123600*    REPORT-WRITING PARAGRAPHS
123700******************************************************************
123800
123900 600-PAGE-BREAK.
124000     MOVE "600-PAGE-BREAK" TO PARA-NAME.
124100     WRITE RPT-REC FROM WS-BLANK-LINE.
124200     WRITE RPT-REC FROM WS-BLANK-LINE.
124300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
124400 600-EXIT.
124500     EXIT.
124600
124700 700-WRITE-PAGE-HDR.
124800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
124900     MOVE WS-PAGES TO HL-PAGE.
125000     WRITE RPT-REC FROM WS-HDR-LINE AFTER ADVANCING NEXT-PAGE.
125100     WRITE RPT-REC FROM WS-BLANK-LINE.
125200     ADD 1 TO WS-PAGES.
125300     MOVE 2 TO WS-LINES.
125400 700-EXIT.
125500     EXIT.
125600
125700 740-WRITE-APPLICANT-BLOCK.
125800     MOVE "740-WRITE-APPLICANT-BLOCK" TO PARA-NAME.
125900     IF WS-LINES > 38
126000         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
126100
126200     MOVE APP-SEQ-NO       TO AL-SEQ.
126300     MOVE REC-USER-ID      TO AL-USERID.
126400     MOVE APP-NAME         TO AL-NAME.
126500     MOVE REC-PACKAGE      TO AL-PACKAGE.
126600     MOVE REC-CAR-AGE      TO AL-AGE.
126700     MOVE REC-COMPULSORY-PREM TO AL-COMPULSORY.
126800     MOVE REC-VOLUNTARY-PREM  TO AL-VOLUNTARY.
126900     MOVE REC-FINAL-AMOUNT    TO AL-FINAL.
127000     WRITE RPT-REC FROM WS-APPL-LINE.
127100
127200     MOVE REC-INSURANCE-CODE TO CL-REC-CODE.
127300     MOVE REC-ECONOMY-CODE   TO CL-ECO-CODE.
127400     MOVE REC-ECONOMY-FINAL  TO CL-ECO-FINAL.
127500     WRITE RPT-REC FROM WS-CODE-LINE.
127600
127700     MOVE REC-RADAR-PASSENGER TO RL-PASSENGER.
127800     MOVE REC-RADAR-VEHICLE   TO RL-VEHICLE.
127900     MOVE REC-RADAR-LIABILITY TO RL-LIABILITY.
128000     MOVE REC-RADAR-SERVICE   TO RL-SERVICE.
128100     MOVE REC-RADAR-BUDGET    TO RL-BUDGET.
128200     WRITE RPT-REC FROM WS-RADAR-LINE.
128300
128400     MOVE REC-PERSONA-TAGS TO TL-TAGS.
128500     WRITE RPT-REC FROM WS-TAGS-LINE.
128600
128700     MOVE REC-CAR-AGE TO C1-AGE.
128800     PERFORM 745-MOVE-PACKAGE-NAME THRU 745-EXIT.
128900     WRITE RPT-REC FROM WS-COMM-LINE-1.
129000
129100     MOVE REC-TOTAL-SAVINGS TO C2-SAVINGS.
129200     WRITE RPT-REC FROM WS-COMM-LINE-2.
129300
129400     ADD 6 TO WS-LINES.
129500
129600     PERFORM 750-WRITE-ITEM-LINES THRU 750-EXIT.
129700     PERFORM 770-WRITE-DIFF-LINES THRU 770-EXIT.
129800 740-EXIT.
129900     EXIT.
130000
130100 745-MOVE-PACKAGE-NAME.
130200     MOVE "745-MOVE-PACKAGE-NAME" TO PARA-NAME.
130300     IF REC-PACKAGE = "DELUXE  "
130400         MOVE "DELUXE PLAN  " TO C1-PACKAGE-NAME
130500     ELSE
130600         IF REC-PACKAGE = "ADVANCED"
130700             MOVE "ADVANCED PLAN" TO C1-PACKAGE-NAME
130800         ELSE
130900             MOVE "BASIC PLAN   " TO C1-PACKAGE-NAME.
131000 745-EXIT.
131100     EXIT.
131200
131300 750-WRITE-ITEM-LINES.
131400     MOVE "750-WRITE-ITEM-LINES" TO PARA-NAME.
131500     PERFORM 752-WRITE-ONE-ITEM THRU 752-EXIT
131600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
131700 750-EXIT.
131800     EXIT.
131900
132000 752-WRITE-ONE-ITEM.
132100     MOVE "752-WRITE-ONE-ITEM" TO PARA-NAME.
132200     IF WS-REC-INDEX(WS-SUB) NOT > ZERO
132300         GO TO 752-EXIT.
132400
132500     MOVE WS-REC-INDEX(WS-SUB) TO WX-CUR-INDEX(WS-SUB).
132600     PERFORM 565-FIND-VOL-ENTRY THRU 565-EXIT.
132700     IF WX-RATE-NOT-FOUND
132800         GO TO 752-EXIT.
132900
133000     IF WS-LINES > 42
133100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
133200
133300     MOVE CM-CODE(WS-SUB)         TO IL-CODE.
133400     MOVE CM-DISPLAY-NAME(WS-SUB) TO IL-NAME.
133500     MOVE WS-REC-INDEX(WS-SUB)    TO IL-INDEX.
133600     MOVE WX-FOUND-LABEL          TO IL-LABEL.
133700     MOVE WX-FOUND-PREMIUM        TO IL-PREMIUM.
133800     WRITE RPT-REC FROM WS-ITEM-LINE.
133900     ADD 1 TO WS-LINES.
134000 752-EXIT.
134100     EXIT.
134200
134300 770-WRITE-DIFF-LINES.
134400     MOVE "770-WRITE-DIFF-LINES" TO PARA-NAME.
134500     PERFORM 772-WRITE-ONE-DIFF THRU 772-EXIT
134600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 11.
134700 770-EXIT.
134800     EXIT.
134900
135000 772-WRITE-ONE-DIFF.
135100     MOVE "772-WRITE-ONE-DIFF" TO PARA-NAME.
135200     IF NOT DIFF-IS-ACTIVE(WS-SUB)
135300         GO TO 772-EXIT.
135400
135500     IF WS-LINES > 42
135600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
135700
135800     MOVE CM-CODE(WS-SUB)         TO DL-CODE.
135900     MOVE CM-DISPLAY-NAME(WS-SUB) TO DL-NAME.
136000     MOVE DIFF-REC-LABEL(WS-SUB)  TO DL-REC-LABEL.
136100     MOVE DIFF-ECO-LABEL(WS-SUB)  TO DL-ECO-LABEL.
136200     MOVE DIFF-AMOUNT(WS-SUB)     TO DL-DIFF.
136300     WRITE RPT-REC FROM WS-DIFF-LINE.
136400     ADD 1 TO WS-LINES.
136500 772-EXIT.
136600     EXIT.
136700
136800 780-WRITE-TOTALS-PAGE.
136900     MOVE "780-WRITE-TOTALS-PAGE" TO PARA-NAME.
137000     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
137100
137200     MOVE WS-RECORDS-READ TO TR-VAL.
137300     WRITE RPT-REC FROM WS-TOT-READ-LINE.
137400     MOVE WS-RECORDS-REJECTED TO TJ-VAL.
137500     WRITE RPT-REC FROM WS-TOT-REJ-LINE.
137600     MOVE WS-RECORDS-PROCESSED TO TP-VAL.
137700     WRITE RPT-REC FROM WS-TOT-PROC-LINE.
137800     WRITE RPT-REC FROM WS-BLANK-LINE.
137900
138000     MOVE "DELUXE  " TO TG-NAME.
138100     MOVE WS-DELUXE-COUNT TO TG-COUNT.
138200     MOVE WS-DELUXE-FINAL-SUM TO TG-SUM.
138300     WRITE RPT-REC FROM WS-TOT-PKG-LINE.
138400
138500     MOVE "ADVANCED" TO TG-NAME.
138600     MOVE WS-ADVANCED-COUNT TO TG-COUNT.
138700     MOVE WS-ADVANCED-FINAL-SUM TO TG-SUM.
138800     WRITE RPT-REC FROM WS-TOT-PKG-LINE.
138900
139000     MOVE "BASIC   " TO TG-NAME.
139100     MOVE WS-BASIC-COUNT TO TG-COUNT.
139200     MOVE WS-BASIC-FINAL-SUM TO TG-SUM.
139300     WRITE RPT-REC FROM WS-TOT-PKG-LINE.
139400     WRITE RPT-REC FROM WS-BLANK-LINE.
139500
139600     MOVE "GRAND TOTAL COMPULSORY PREMIUM:" TO GL-LABEL.
139700     MOVE WS-TOT-COMPULSORY TO GL-VAL.
139800     WRITE RPT-REC FROM WS-TOT-GRAND-LINE.
139900
140000     MOVE "GRAND TOTAL RECOMMENDED VOLUNTARY PREMIUM:"
140100          TO GL-LABEL.
140200     MOVE WS-TOT-REC-VOLUNTARY TO GL-VAL.
140300     WRITE RPT-REC FROM WS-TOT-GRAND-LINE.
140400
140500     MOVE "GRAND TOTAL RECOMMENDED FINAL AMOUNT:" TO GL-LABEL.
140600     MOVE WS-TOT-REC-FINAL TO GL-VAL.
140700     WRITE RPT-REC FROM WS-TOT-GRAND-LINE.
140800
140900     MOVE "GRAND TOTAL ECONOMY FINAL AMOUNT:" TO GL-LABEL.
141000     MOVE WS-TOT-ECO-FINAL TO GL-VAL.
141100     WRITE RPT-REC FROM WS-TOT-GRAND-LINE.
141200
141300     MOVE "GRAND TOTAL SAVINGS:" TO GL-LABEL.
141400     MOVE WS-TOT-SAVINGS TO GL-VAL.
141500     WRITE RPT-REC FROM WS-TOT-GRAND-LINE.
141600 780-EXIT.
141700     EXIT.
141800
141900******************************************************************
142000*    FILE I/O PARAGRAPHS
142100******************************************************************
142200
142300 800-OPEN-FILES.
142400     MOVE "800-OPEN-FILES" TO PARA-NAME.
142500     OPEN INPUT  APPLDATA.
142600     OPEN OUTPUT RECDTL.
142700     OPEN OUTPUT ERRFILE.
142800     OPEN OUTPUT RPTFILE.
142900     OPEN OUTPUT SYSOUT.
143000 800-EXIT.
143100     EXIT.
143200
143300 850-CLOSE-FILES.
143400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
143500     CLOSE APPLDATA.
143600     CLOSE RECDTL.
143700     CLOSE ERRFILE.
143800     CLOSE RPTFILE.
143900     CLOSE SYSOUT.
144000 850-EXIT.
144100     EXIT.
144200
144300 900-READ-APPLICANT.
144400     MOVE "900-READ-APPLICANT" TO PARA-NAME.
144500     READ APPLDATA INTO APPLICANT-REC
144600         AT END
144700             MOVE "Y" TO WS-EOF-SW.
144800 900-EXIT.
144900     EXIT.
145000
145100 910-WRITE-RECDETAIL.
145200     MOVE "910-WRITE-RECDETAIL" TO PARA-NAME.
145300     WRITE RECDTL-REC-FD FROM RECOMMEND-DETAIL-REC.
145400 910-EXIT.
145500     EXIT.
145600
145700 920-WRITE-ERRFILE.
145800     MOVE "920-WRITE-ERRFILE" TO PARA-NAME.
145900     WRITE ERRFILE-REC-FD FROM APPLICANT-ERROR-REC.
146000 920-EXIT.
146100     EXIT.
146200
146300 1000-ABEND-RTN.
146400******** THE ONLY ABEND CONDITION IN THIS RUN IS AN EMPTY INPUT
146500******** FILE -- WRITE THE SYSOUT LINE, CLOSE WHAT IS OPEN, FORCE
146600******** THE DUMP THE SAME WAY EVERY OTHER BATCH STEP IN THIS SHOP
146700******** DOES, SO OPS GETS A 0C7 WITH PARA-NAME SHOWING WHERE WE
146800******** WERE INSTEAD OF A CLEAN STOP RUN THAT TELLS THEM NOTHING.
146900     WRITE SYSOUT-REC FROM ABEND-REC.
147000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
147100     DISPLAY "*** ABNORMAL END OF JOB- RECEDIT ***" UPON CONSOLE.
147200     DIVIDE ZERO-VAL INTO ONE-VAL.
147300 1000-EXIT.
147400     EXIT.
