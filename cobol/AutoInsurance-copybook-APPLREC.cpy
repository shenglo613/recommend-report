000100******************************************************************
000200*    APPLREC  --  APPLICANT INPUT RECORD LAYOUT                *
000300*    FILE:  DDS0004.AUTOINS.APPLDATA                             *
000400*    ONE RECORD PER APPLICANT SUBMITTED FOR AN AUTO-INSURANCE    *
000500*    COVERAGE RECOMMENDATION.  FIXED LENGTH, 120 BYTES.          *
000600*                                                                *
000700*    QA-FLAG = 1 MEANS THE 5-QUESTION LIFESTYLE QUESTIONNAIRE    *
000800*    WAS ANSWERED -- THE FIVE QA-ANSWER FIELDS ARE THEN USED TO  *
000900*    SHIFT THE ANCHORED COVERAGE PLAN.  TARGET-AMOUNT OF ZERO    *
001000*    MEANS THE APPLICANT GAVE NO BUDGET CEILING.                *
001100******************************************************************
001200 01  APPLICANT-REC.
001300     05  APP-SEQ-NO              PIC 9(06).
001400     05  APP-ID-NUMBER           PIC X(10).
001500     05  APP-NAME                PIC X(20).
001600     05  APP-PLATE               PIC X(08).
001700     05  APP-BIRTH-DATE          PIC 9(08).
001800     05  APP-REG-YEAR            PIC 9(04).
001900     05  APP-DISPLACEMENT        PIC 9(05).
002000     05  APP-QA-FLAG             PIC 9(01).
002100         88  APP-QA-ANSWERED     VALUE 1.
002200         88  APP-QA-NOT-ANSWERED VALUE 0.
002300     05  APP-QA-PASSENGER        PIC 9(01).
002400     05  APP-QA-VEHICLE          PIC 9(01).
002500     05  APP-QA-LIABILITY        PIC 9(01).
002600     05  APP-QA-SERVICE          PIC 9(01).
002700     05  APP-QA-BUDGET           PIC 9(01).
002800     05  APP-TARGET-AMOUNT       PIC 9(07).
002900     05  FILLER                  PIC X(46).
