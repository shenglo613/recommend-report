000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STRLTH.
000300 AUTHOR. T DOYLE.
000400 INSTALLATION. SYSTEMS DEVELOPMENT GROUP.
000500 DATE-WRITTEN. 02/11/86.
000600 DATE-COMPILED. 02/11/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          GENERIC TRIMMED-LENGTH UTILITY.  RETURNS THE LENGTH OF
001300*          TEXT1 WITH TRAILING SPACES REMOVED, ADDED TO WHATEVER
001400*          RETURN-LTH ALREADY HOLDS ON ENTRY (CALLERS THAT WANT
001500*          A CLEAN LENGTH MUST ZERO RETURN-LTH BEFORE THE CALL).
001600*
001700******************************************************************
001800*    CHANGE LOG
001900*
002000*    02/11/86  TGD  0000  ORIGINAL PROGRAM -- SHOP-WIDE GENERIC   CHG-0000
002100*                         TRIMMED-LENGTH UTILITY, WRITTEN FOR     CHG-0000
002200*                         THE DAILY-CHARGE SUITE, REUSABLE BY     CHG-0000
002300*                         ANY CALLER THAT PASSES A TEXT FIELD.    CHG-0000
002400*    06/23/94  JS   0012  NOW CALLED FROM RECEDIT'S PERSONA-TAG   CHG-0012
002500*                         BUILDER TO SIZE-CHECK THE GROWING "/"-  CHG-0012
002600*                         JOINED TAG STRING AGAINST THE 50-BYTE   CHG-0012
002700*                         OUTPUT FIELD BEFORE ANOTHER TAG IS      CHG-0012
002800*                         APPENDED.                               CHG-0012
002900*    04/30/97  TGD  0019  REWORKED OFF THE INTRINSIC-FUNCTION     CHG-0019
003000*                         VERSION (FUNCTION REVERSE) THIS SHOP    CHG-0019
003100*                         PICKED UP FROM A VENDOR SAMPLE -- OUR   CHG-0019
003200*                         COMPILER ON THIS LPAR DOES NOT CARRY    CHG-0019
003300*                         THE FUNCTION LIBRARY.  SCANS BACKWARD   CHG-0019
003400*                         BY REFERENCE MODIFICATION INSTEAD.      CHG-0019
003500*    10/12/98  JS   0027  Y2K REVIEW -- NO DATE FIELDS IN THIS    CHG-0027
003600*                         PROGRAM, NOTHING TO CHANGE, SIGNED OFF. CHG-0027
003700*    03/04/99  JS   0031  ADDED DIAGNOSTIC TRACE TABLES (EVENT,   CHG-0031
003800*                         SCAN-DIR, RETURN-CODE) SO A FIELD FIX   CHG-0031
003900*                         CAN FLIP WX-TRACE-REQ AND GET ENTRY/    CHG-0031
004000*                         EXIT DISPLAYS OUT OF THIS COPY WITHOUT  CHG-0031
004100*                         A RECOMPILE.  RAISED BY OPS AFTER A     CHG-0031
004200*                         PERSONA-TAG OVERFLOW IN RECEDIT COULD   CHG-0031
004300*                         NOT BE PINNED DOWN TO ENTRY OR EXIT.    CHG-0031
004400*                                                                 CHG-0031
004500******************************************************************
004600
004700         CALLED BY               -   RECEDIT
004800
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     UPSI-0 ON STATUS IS WX-TRACE-SW-ON
005600            OFF STATUS IS WX-TRACE-SW-OFF.
005700 INPUT-OUTPUT SECTION.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300 01  MISC-FIELDS.
006400     05  WX-POS                  PIC S9(4) COMP.
006500     05  WX-DIAG-SUB             PIC S9(4) COMP.
006600     05  WX-TRACE-SW-ON          PIC X(01) VALUE "N".
006700     05  WX-TRACE-SW-OFF         PIC X(01) VALUE "Y".
006800     05  FILLER                  PIC X(04).
006900
007000** TRACE-SWITCH LITERAL AND DIAGNOSTIC-RC SCRATCH -- FIELD-FIXABLE,
007100** SEE CHG-0031.  NOT PART OF ANY GROUP, SET AND TESTED DIRECTLY.
007200 77  WX-TRACE-REQ                PIC X(01) VALUE "N".
007300 77  WX-DIAG-RC                  PIC X(02) VALUE "00".
007400
007500** SHOP-STANDARD TRACE-EVENT CODES, LOADED BY REDEFINES-OF-VALUE
007600** THE SAME WAY RATETAB BUILDS ITS RATE TABLES -- SEE CHG-0031.
007700 01  WS-TRACE-EVENT-VALUES.
007800     05  FILLER                  PIC X(17) VALUE "ENTR ENTERING SCN".
007900     05  FILLER                  PIC X(17) VALUE "EXIT LEAVING SCN ".
008000
008100 01  WS-TRACE-EVENT-TABLE REDEFINES WS-TRACE-EVENT-VALUES.
008200     05  TE-ENTRY OCCURS 2 TIMES.
008300         10  TE-CODE              PIC X(05).
008400         10  TE-LABEL             PIC X(12).
008500
008600** SCAN-DIRECTION DIAGNOSTIC CODES.  ONLY "B" IS WIRED UP TODAY --
008700** "F" IS CARRIED FOR A FORWARD-SCAN VARIANT OPS HAS ASKED ABOUT
008800** BUT NO CALLER HAS NEEDED YET.
008900 01  WS-SCAN-DIR-VALUES.
009000     05  FILLER                  PIC X(11) VALUE "BBACKWARD  ".
009100     05  FILLER                  PIC X(11) VALUE "FFORWARD   ".
009200
009300 01  WS-SCAN-DIR-TABLE REDEFINES WS-SCAN-DIR-VALUES.
009400     05  SD-ENTRY OCCURS 2 TIMES.
009500         10  SD-CODE              PIC X(01).
009600         10  SD-LABEL             PIC X(10).
009700
009800** RETURN-DIAGNOSTIC-CODE MEANINGS FOR THE TRACE DISPLAY.
009900 01  WS-DIAG-RC-VALUES.
010000     05  FILLER                  PIC X(17) VALUE "00NORMAL RETURN  ".
010100     05  FILLER                  PIC X(17) VALUE "04FIELD ALL BLANK".
010200     05  FILLER                  PIC X(17) VALUE "08POS UNDERFLOW  ".
010300
010400 01  WS-DIAG-RC-TABLE REDEFINES WS-DIAG-RC-VALUES.
010500     05  DR-ENTRY OCCURS 3 TIMES.
010600         10  DR-CODE              PIC X(02).
010700         10  DR-MEANING           PIC X(15).
010800
010900** CURRENT-PARAGRAPH TRACE FOR ABEND DUMP DIAGNOSIS
011000 01  PARA-NAME                   PIC X(30) VALUE SPACES.
011100
011200 LINKAGE SECTION.
011300 01  TEXT1        PIC X(255).
011400 01  RETURN-LTH   PIC S9(4).
011500
011600 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
011700     MOVE 255 TO WX-POS.
011800     MOVE "00" TO WX-DIAG-RC.
011900     IF WX-TRACE-REQ = "Y"
012000         PERFORM 050-TRACE-ENTRY THRU 050-EXIT.
012100
012200     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT.
012300
012400     IF WX-POS = 0
012500         MOVE "04" TO WX-DIAG-RC.
012600
012700     ADD WX-POS TO RETURN-LTH.
012800
012900     IF WX-TRACE-REQ = "Y"
013000         PERFORM 060-TRACE-EXIT THRU 060-EXIT.
013100
013200     GOBACK.
013300
013400 050-TRACE-ENTRY.
013500     MOVE "050-TRACE-ENTRY" TO PARA-NAME.
013600******** FIRES ONLY WHEN WX-TRACE-REQ IS FLIPPED TO "Y" BY A FIELD
013700******** FIX -- NEVER LEFT ON IN NORMAL PRODUCTION.  SEE CHG-0031.
013800     DISPLAY "STRLTH TRACE " TE-CODE(1) TE-LABEL(1)
013900         " DIR=" SD-CODE(1) SD-LABEL(1) UPON CONSOLE.
014000 050-EXIT.
014100     EXIT.
014200
014300 060-TRACE-EXIT.
014400     MOVE "060-TRACE-EXIT" TO PARA-NAME.
014500******** SHOWS THE RETURN DIAGNOSTIC CODE AND ITS SHOP-STANDARD
014600******** MEANING SO OPS CAN TELL A ZERO-LENGTH FIELD FROM A REAL
014700******** SCAN RESULT WITHOUT CRACKING OPEN THE LOAD MODULE.
014800     PERFORM 070-FIND-DIAG-TEXT THRU 070-EXIT.
014900     DISPLAY "STRLTH TRACE " TE-CODE(2) TE-LABEL(2)
015000         " RC=" WX-DIAG-RC " " DR-MEANING(WX-DIAG-SUB) UPON CONSOLE.
015100 060-EXIT.
015200     EXIT.
015300
015400 070-FIND-DIAG-TEXT.
015500     MOVE "070-FIND-DIAG-TEXT" TO PARA-NAME.
015600     MOVE 1 TO WX-DIAG-SUB.
015700 075-SCAN-DIAG-TABLE.
015800     MOVE "075-SCAN-DIAG-TABLE" TO PARA-NAME.
015900     IF WX-DIAG-SUB > 3
016000         GO TO 070-EXIT.
016100
016200     IF DR-CODE(WX-DIAG-SUB) = WX-DIAG-RC
016300         GO TO 070-EXIT.
016400
016500     ADD 1 TO WX-DIAG-SUB.
016600     GO TO 075-SCAN-DIAG-TABLE.
016700 070-EXIT.
016800     EXIT.
016900
017000 100-SCAN-BACKWARD.
017100     MOVE "100-SCAN-BACKWARD" TO PARA-NAME.
017200******** WALK TEXT1 FROM THE RIGHT BY REFERENCE MODIFICATION
017300******** UNTIL A NON-BLANK BYTE IS FOUND OR THE FIELD RUNS OUT
017400     IF WX-POS = 0
017500         GO TO 100-EXIT.
017600
017700     IF TEXT1(WX-POS:1) NOT = SPACE
017800         GO TO 100-EXIT.
017900
018000     SUBTRACT 1 FROM WX-POS.
018100     GO TO 100-SCAN-BACKWARD.
018200 100-EXIT.
018300     EXIT.
