000100******************************************************************
000200*    RECDTL  --  RECOMMENDATION DETAIL OUTPUT RECORD LAYOUT     *
000300*    FILE:  DDS0004.AUTOINS.RECDETAIL                            *
000400*    ONE RECORD PER SUCCESSFULLY PROCESSED APPLICANT.  CARRIES   *
000500*    THE RECOMMENDED PLAN, THE ECONOMY PLAN, THE RADAR SCORES    *
000600*    AND THE PERSONA TAGS.  FIXED LENGTH, 200 BYTES.             *
000700******************************************************************
000800 01  RECOMMEND-DETAIL-REC.
000900     05  REC-SEQ-NO              PIC 9(06).
001000     05  REC-USER-ID             PIC X(12).
001100     05  REC-PACKAGE             PIC X(08).
001200     05  REC-CAR-AGE             PIC 9(02).
001300     05  REC-INSURANCE-CODE      PIC X(33).
001400     05  REC-COMPULSORY-PREM     PIC 9(07).
001500     05  REC-VOLUNTARY-PREM      PIC 9(07).
001600     05  REC-FINAL-AMOUNT        PIC 9(07).
001700     05  REC-ECONOMY-CODE        PIC X(33).
001800     05  REC-ECONOMY-FINAL       PIC 9(07).
001900     05  REC-TOTAL-SAVINGS       PIC S9(07)
002000                                 SIGN LEADING SEPARATE.
002100     05  REC-RADAR-PASSENGER     PIC 9(02).
002200     05  REC-RADAR-VEHICLE       PIC 9(02).
002300     05  REC-RADAR-LIABILITY     PIC 9(02).
002400     05  REC-RADAR-SERVICE       PIC 9(02).
002500     05  REC-RADAR-BUDGET        PIC 9(02).
002600     05  REC-PERSONA-TAGS        PIC X(50).
002700     05  FILLER                  PIC X(10).
